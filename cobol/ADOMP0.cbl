000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADOMP0.
000400 AUTHOR.        R W HUDACEK.
000500 INSTALLATION.  FLEET SERVICES DATA CENTER.
000600 DATE-WRITTEN.  03/11/87.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - FLEET SERVICES INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Logistics Master Update - Control Step             *
001100*             Loads the four fleet master files into working     *
001200*             storage, reads the day's transaction file, and     *
001300*             dispatches each transaction by code to ADOMP1 thru *
001400*             ADOMP4.  Rewrites all four masters at end of run.  *
001500******************************************************************
001600*CHANGE LOG                                                      *
001700* DATE     BY   REQUEST    DESCRIPTION                           *
001800* -------- ---- ---------- ------------------------------------- *
001900* 031187   RWH  ORIGINAL   ORIGINAL PROGRAM WRITTEN.              *
002000* 062288   RWH  CR0091     ADDED DELIVERY MASTER LOAD/REWRITE.    *
002100* 091489   JTK  CR0143     ADDED MAINTENANCE MASTER LOAD/REWRITE. *
002200* 042691   RWH  CR0205     DISPATCH TABLE REWORKED FOR ADOMP4.    *
002300* 111593   CMB  CR0318     ADDED REJECT COUNT TO RUN TRAILER.     *
002400* 070894   RWH  CR0356     TIGHTENED ABEND HANDLING ON OPEN.      *
002500* 030696   JTK  CR0402     CENTURY WINDOW ADDED TO RUN DATE.      *
002600* 021798   CMB  CR0455     Y2K - RUN DATE CENTURY FIX.         CR0455
002700* 083199   CMB  CR0455     Y2K - VERIFIED WITH AUDIT, CLOSED.   CR0455
002800* 051401   RWH  CR0511     ADDED TRANSACTION FILE EOF TEST.      *
002900* 091403   JTK  CR0588     MASTER REWRITE SPLIT INTO SUBRTNS.    *
003000* 040207   CMB  CR0649     STANDARDIZED ABEND ROUTINE NAME.      *
003100* 041207   CMB  CR0651     VEHICLE/DRIVER MASTER LOAD NOW        *
003200*                          QUICKSORTS EACH TABLE INTO KEY ORDER  *
003300*                          RIGHT AFTER THE READ - SEARCH ALL IN  *
003400*                          ADOMP1/ADOMP2 WAS SILENTLY MISSING OR *
003500*                          DUPLICATING KEYS WHEN THE FILE CAME   *
003600*                          IN OUT OF SEQUENCE FROM A PRIOR RUN.  *
003700* 061510   CMB  CR0703     QUICKSORT STACK POINTER AND PIVOT-KEY *
003800*                          HOLD FIELDS PUT BACK ON 77-LEVEL - WE *
003900*                          DRIFTED AWAY FROM THAT OVER THE YEARS *
004000*                          AND STANDARDS WANTS SCRATCH FIELDS    *
004100*                          LIKE THESE CARRIED AS 77s, NOT 01s.   *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-PC.
004600 OBJECT-COMPUTER.    IBM-PC.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT VEHICLE-FILE      ASSIGN TO VEHMAST
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-VEH-STATUS.
005400     SELECT DRIVER-FILE       ASSIGN TO DRVMAST
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-DRV-STATUS.
005700     SELECT DELIVERY-FILE     ASSIGN TO DELMAST
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-DEL-STATUS.
006000     SELECT MAINTENANCE-FILE  ASSIGN TO MNTMAST
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-MNT-STATUS.
006300     SELECT TRANSACTION-FILE  ASSIGN TO TRANIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-TRN-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800     COPY ADOMVEH.
006900     COPY ADOMDRV.
007000     COPY ADOMDEL.
007100     COPY ADOMMNT.
007200     COPY ADOMTRN.
007300
007400 WORKING-STORAGE SECTION.
007500
007600     COPY ADOMCOM.
007700     COPY ADOMVTB.
007800     COPY ADOMDTB.
007900     COPY ADOMLTB.
008000     COPY ADOMMTB.
008100
008200 01  WS-FILE-STATUSES.
008300     03  WS-VEH-STATUS                 PIC X(02) VALUE '00'.
008400     03  WS-DRV-STATUS                 PIC X(02) VALUE '00'.
008500     03  WS-DEL-STATUS                 PIC X(02) VALUE '00'.
008600     03  WS-MNT-STATUS                 PIC X(02) VALUE '00'.
008700     03  WS-TRN-STATUS                 PIC X(02) VALUE '00'.
008800     03  FILLER                        PIC X(10).
008900
009000 01  WS-EOF-SWITCHES.
009100     03  WS-TRN-EOF-SW                 PIC X(01) VALUE 'N'.
009200         88  WS-TRN-EOF                VALUE 'Y'.
009300     03  FILLER                        PIC X(07).
009400
009500 01  WS-SYSTEM-DATE.
009600     03  WS-SYS-YY                     PIC 9(02).
009700     03  WS-SYS-MM                     PIC 9(02).
009800     03  WS-SYS-DD                     PIC 9(02).
009900
010000 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
010100     03  WS-SYS-DATE-NUM               PIC 9(06).
010200
010300 01  WS-CSV-LINE                       PIC X(220) VALUE SPACE.
010400 01  WS-CSV-LINE-R REDEFINES WS-CSV-LINE.
010500     03  WS-CSV-CHAR                   PIC X(01) OCCURS 220 TIMES.
010600
010700* WS-FIELD-5 IS SIZED FOR THE WIDEST USE, MAINTENANCE'S
010800* PARTS-REPLACED - THE OTHER FOUR RECORD TYPES LEAVE IT PARTLY
010900* BLANK WHEN THEY BORROW IT FOR A NARROWER FIELD.
011000 01  WS-COMMA-WORK.
011100     03  WS-FIELD-1                    PIC X(50) VALUE SPACE.
011200     03  WS-FIELD-2                    PIC X(50) VALUE SPACE.
011300     03  WS-FIELD-3                    PIC X(50) VALUE SPACE.
011400     03  WS-FIELD-4                    PIC X(50) VALUE SPACE.
011500     03  WS-FIELD-5                    PIC X(100) VALUE SPACE.
011600     03  WS-FIELD-6                    PIC X(50) VALUE SPACE.
011700     03  WS-FIELD-7                    PIC X(50) VALUE SPACE.
011800
011900* CLEAR-OUT VIEW OF THE SAME WORK AREA - ONE MOVE OF SPACE
012000* BLANKS ALL SEVEN FIELDS AT ONCE BEFORE EACH UNSTRING.
012100 01  WS-COMMA-WORK-R REDEFINES WS-COMMA-WORK.
012200     03  WS-COMMA-WORK-ALL             PIC X(400).
012300
012400 01  WS-SUBS.
012500     03  WS-SUB1                       PIC 9(05) COMP VALUE ZERO.
012600     03  WS-SUB2                       PIC 9(05) COMP VALUE ZERO.
012700     03  FILLER                        PIC X(04).
012800
012900 01  ADOMP0-ABEND-TEXT.
013000     03  FILLER                        PIC X(17) VALUE
013100                                        'ADOMP0 ABEND AT '.
013200     03  AB-PARA-NAME                  PIC X(30) VALUE SPACE.
013300
013400 01  WS-EXIT                           PIC X(11) VALUE
013500                                        'RUN ended'.
013600
013700* QUICKSORT WORK AREAS - LOMUTO PARTITION, LAST ELEMENT AS
013800* PIVOT, SAME SHAPE AS ADOMP2/ADOMP4/ADOMP5'S LISTING SORTS.
013900* VEH-ENTRY AND DRV-ENTRY COME OFF THE MASTER FILES IN WHATEVER
014000* ORDER THE LAST REWRITE LEFT THEM IN (NO KEY ORDER GUARANTEED
014100* ON THE FILE), BUT BOTH TABLES ARE DECLARED ASCENDING KEY FOR
014200* SEARCH ALL IN ADOMP1/ADOMP2/ADOMP3 - SO THE LOAD MUST SORT
014300* EACH TABLE INTO KEY SEQUENCE ONE TIME BEFORE ANY TRANSACTION
014400* IS DISPATCHED.  THE ADD-VEHICLE/ADD-DRIVER INSERTION PASSES IN
014500* ADOMP1 KEEP IT SORTED FROM THERE ON.
014600 77  QS-STACK-TOP                      PIC 9(05) COMP VALUE ZERO.
014700 01  QS-STACK-AREA.
014800     03  QS-STACK-ENTRY OCCURS 2000 TIMES.
014900         05  QS-LOW                    PIC 9(05) COMP.
015000         05  QS-HIGH                   PIC 9(05) COMP.
015100
015200 01  QS-WORK-FIELDS.
015300     03  QS-CUR-LOW                    PIC 9(05) COMP VALUE ZERO.
015400     03  QS-CUR-HIGH                   PIC 9(05) COMP VALUE ZERO.
015500     03  QS-PIVOT-IDX                  PIC 9(05) COMP VALUE ZERO.
015600     03  QS-I                          PIC 9(05) COMP VALUE ZERO.
015700     03  QS-J                          PIC 9(05) COMP VALUE ZERO.
015800
015900 77  QS-VEH-PIVOT-KEY                  PIC X(20) VALUE SPACE.
016000 77  QS-DRV-PIVOT-KEY                  PIC X(15) VALUE SPACE.
016100
016200 01  VEH-ENTRY-HOLD.
016300     03  FILLER                        PIC X(20).
016400     03  FILLER                        PIC X(10).
016500     03  FILLER                        PIC 9(07).
016600     03  FILLER                        PIC 9(03)V9(02).
016700     03  FILLER                        PIC X(15).
016800     03  FILLER                        PIC 9(05) COMP.
016900
017000 01  VEH-ENTRY-HOLD-R REDEFINES VEH-ENTRY-HOLD.
017100     03  VEH-ENTRY-HOLD-CHARS          PIC X(01) OCCURS 57 TIMES.
017200
017300 01  DRV-ENTRY-HOLD.
017400     03  FILLER                        PIC X(15).
017500     03  FILLER                        PIC X(50).
017600     03  FILLER                        PIC 9(02).
017700     03  FILLER                        PIC 9(05).
017800     03  FILLER                        PIC 9(05).
017900
018000 01  DRV-ENTRY-HOLD-R REDEFINES DRV-ENTRY-HOLD.
018100     03  DRV-ENTRY-HOLD-CHARS          PIC X(01) OCCURS 77 TIMES.
018200 LINKAGE SECTION.
018300
018400 PROCEDURE DIVISION.
018500
018600 0000-MAIN-LINE.
018700
018800     PERFORM 0100-INITIALIZATION
018900         THRU 0100-EXIT.
019000
019100     PERFORM 0300-LOAD-ALL-MASTERS
019200         THRU 0300-EXIT.
019300
019400     PERFORM 0400-PROCESS-TRANSACTIONS
019500         THRU 0400-EXIT.
019600
019700     PERFORM 0500-PRODUCE-LISTINGS
019800         THRU 0500-EXIT.
019900
020000     PERFORM 0700-REWRITE-ALL-MASTERS
020100         THRU 0700-EXIT.
020200
020300     PERFORM 0900-TERMINATION
020400         THRU 0900-EXIT.
020500
020600     GOBACK.
020700
020800 0100-INITIALIZATION.
020900
021000     MOVE ZERO TO ADOM-VEHICLE-COUNT
021100                  ADOM-DRIVER-COUNT
021200                  ADOM-DELIVERY-COUNT
021300                  ADOM-MAINTENANCE-COUNT
021400                  ADOM-TRAN-COUNT
021500                  ADOM-REJECT-COUNT.
021600
021700     ACCEPT WS-SYSTEM-DATE FROM DATE.
021800
021900* CENTURY WINDOW - DATES BEFORE 50 ARE 20XX, 50 AND UP ARE 19XX.
022000* SAME RULE THE ASKTIME/FORMATTIME LOGIC USED ON THE OLD SYSTEM.
022100     IF WS-SYS-YY < 50
022200         MOVE 20                TO ADOM-DISP-CC
022300     ELSE
022400         MOVE 19                TO ADOM-DISP-CC.
022500
022600     MOVE WS-SYS-YY             TO ADOM-RUN-YY  ADOM-DISP-YY.
022700     MOVE WS-SYS-MM             TO ADOM-RUN-MM  ADOM-DISP-MM.
022800     MOVE WS-SYS-DD             TO ADOM-RUN-DD  ADOM-DISP-DD.
022900
023000 0100-EXIT.
023100     EXIT.
023200
023300 0300-LOAD-ALL-MASTERS.
023400
023500     PERFORM 0310-LOAD-VEHICLE-MASTER
023600         THRU 0310-EXIT.
023700
023800     PERFORM 0320-LOAD-DRIVER-MASTER
023900         THRU 0320-EXIT.
024000
024100     PERFORM 0330-LOAD-DELIVERY-MASTER
024200         THRU 0330-EXIT.
024300
024400     PERFORM 0340-LOAD-MAINTENANCE-MASTER
024500         THRU 0340-EXIT.
024600
024700 0300-EXIT.
024800     EXIT.
024900
025000 0310-LOAD-VEHICLE-MASTER.
025100
025200     OPEN INPUT VEHICLE-FILE.
025300
025400     IF WS-VEH-STATUS NOT = '00'
025500         MOVE '0310-LOAD-VEHICLE-MASTER' TO AB-PARA-NAME
025600         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT.
025700
025800     MOVE ZERO TO VEH-ENTRY-COUNT.
025900
026000     READ VEHICLE-FILE INTO WS-CSV-LINE
026100         AT END MOVE '10' TO WS-VEH-STATUS.
026200
026300     PERFORM 0312-LOAD-ONE-VEHICLE THRU 0312-EXIT
026400         UNTIL WS-VEH-STATUS = '10'.
026500
026600     MOVE VEH-ENTRY-COUNT TO ADOM-VEHICLE-COUNT.
026700     IF VEH-ENTRY-COUNT > 1
026800         PERFORM 0315-QUICKSORT-VEHICLE THRU 0395-EXIT
026900     END-IF.
027000
027100
027200     CLOSE VEHICLE-FILE.
027300
027400 0310-EXIT.
027500     EXIT.
027600
027700 0312-LOAD-ONE-VEHICLE.
027800
027900     ADD 1 TO VEH-ENTRY-COUNT.
028000     MOVE VEH-ENTRY-COUNT   TO WS-SUB1.
028100     PERFORM 0311-PARSE-VEHICLE-LINE THRU 0311-EXIT.
028200     MOVE WS-FIELD-1        TO V-REG-NO (WS-SUB1).
028300     MOVE WS-FIELD-2        TO V-VEH-TYPE (WS-SUB1).
028400     MOVE WS-FIELD-3        TO V-MILEAGE (WS-SUB1).
028500     MOVE WS-FIELD-4        TO V-FUEL-USAGE (WS-SUB1).
028600     MOVE WS-FIELD-5        TO V-DRIVER-ID (WS-SUB1).
028700     MOVE WS-SUB1           TO V-LOAD-SEQUENCE (WS-SUB1).
028800     READ VEHICLE-FILE INTO WS-CSV-LINE
028900         AT END MOVE '10' TO WS-VEH-STATUS
029000     END-READ.
029100
029200 0312-EXIT.
029300     EXIT.
029400
029500 0311-PARSE-VEHICLE-LINE.
029600
029700     MOVE SPACE TO WS-COMMA-WORK.
029800     UNSTRING WS-CSV-LINE DELIMITED BY ','
029900         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
030000              WS-FIELD-4 WS-FIELD-5.
030100
030200 0311-EXIT.
030300     EXIT.
030400
030500 0320-LOAD-DRIVER-MASTER.
030600
030700     OPEN INPUT DRIVER-FILE.
030800
030900     IF WS-DRV-STATUS NOT = '00'
031000         MOVE '0320-LOAD-DRIVER-MASTER' TO AB-PARA-NAME
031100         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT.
031200
031300     MOVE ZERO TO DRV-ENTRY-COUNT.
031400     MOVE ZERO TO DRV-QUEUE-BACK.
031500     MOVE 1    TO DRV-QUEUE-FRONT.
031600
031700     READ DRIVER-FILE INTO WS-CSV-LINE
031800         AT END MOVE '10' TO WS-DRV-STATUS.
031900
032000     PERFORM 0322-LOAD-ONE-DRIVER THRU 0322-EXIT
032100         UNTIL WS-DRV-STATUS = '10'.
032200
032300     MOVE DRV-ENTRY-COUNT TO ADOM-DRIVER-COUNT.
032400     IF DRV-ENTRY-COUNT > 1
032500         PERFORM 0325-QUICKSORT-DRIVER THRU 0395-DRV-EXIT
032600     END-IF.
032700
032800
032900     CLOSE DRIVER-FILE.
033000
033100 0320-EXIT.
033200     EXIT.
033300
033400 0322-LOAD-ONE-DRIVER.
033500
033600     ADD 1 TO DRV-ENTRY-COUNT.
033700     MOVE DRV-ENTRY-COUNT   TO WS-SUB1.
033800     PERFORM 0321-PARSE-DRIVER-LINE THRU 0321-EXIT.
033900     MOVE WS-FIELD-1        TO D-DRIVER-ID (WS-SUB1).
034000     MOVE WS-FIELD-2        TO D-DRIVER-NAME (WS-SUB1).
034100     MOVE WS-FIELD-3        TO D-YEARS-EXPERIENCE (WS-SUB1).
034200     MOVE WS-FIELD-4        TO D-DELAY-COUNT (WS-SUB1).
034300     MOVE WS-FIELD-5        TO D-INFRACTION-COUNT (WS-SUB1).
034400     ADD 1 TO DRV-QUEUE-BACK.
034500     MOVE WS-FIELD-1        TO DRQ-DRIVER-ID (DRV-QUEUE-BACK).
034600     READ DRIVER-FILE INTO WS-CSV-LINE
034700         AT END MOVE '10' TO WS-DRV-STATUS
034800     END-READ.
034900
035000 0322-EXIT.
035100     EXIT.
035200
035300 0321-PARSE-DRIVER-LINE.
035400
035500     MOVE SPACE TO WS-COMMA-WORK.
035600     UNSTRING WS-CSV-LINE DELIMITED BY ','
035700         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
035800              WS-FIELD-4 WS-FIELD-5.
035900
036000 0321-EXIT.
036100     EXIT.
036200
036300 0330-LOAD-DELIVERY-MASTER.
036400
036500     OPEN INPUT DELIVERY-FILE.
036600
036700     IF WS-DEL-STATUS NOT = '00'
036800         MOVE '0330-LOAD-DELIVERY-MASTER' TO AB-PARA-NAME
036900         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT.
037000
037100     MOVE ZERO TO DEL-ENTRY-COUNT.
037200
037300     READ DELIVERY-FILE INTO WS-CSV-LINE
037400         AT END MOVE '10' TO WS-DEL-STATUS.
037500
037600     PERFORM 0332-LOAD-ONE-DELIVERY THRU 0332-EXIT
037700         UNTIL WS-DEL-STATUS = '10'.
037800
037900     MOVE DEL-ENTRY-COUNT TO ADOM-DELIVERY-COUNT.
038000
038100     CLOSE DELIVERY-FILE.
038200
038300 0330-EXIT.
038400     EXIT.
038500
038600 0332-LOAD-ONE-DELIVERY.
038700
038800     ADD 1 TO DEL-ENTRY-COUNT.
038900     MOVE DEL-ENTRY-COUNT   TO WS-SUB1.
039000     PERFORM 0331-PARSE-DELIVERY-LINE THRU 0331-EXIT.
039100     MOVE WS-FIELD-1        TO L-PACKAGE-ID (WS-SUB1).
039200     MOVE WS-FIELD-2        TO L-ORIGIN (WS-SUB1).
039300     MOVE WS-FIELD-3        TO L-DESTINATION (WS-SUB1).
039400     MOVE WS-FIELD-4        TO L-ETA (WS-SUB1).
039500     MOVE WS-FIELD-5        TO L-VEHICLE-REG-NO (WS-SUB1).
039600     MOVE WS-FIELD-6        TO L-DRIVER-ID (WS-SUB1).
039700     MOVE WS-FIELD-7        TO L-STATUS (WS-SUB1).
039800     READ DELIVERY-FILE INTO WS-CSV-LINE
039900         AT END MOVE '10' TO WS-DEL-STATUS
040000     END-READ.
040100
040200 0332-EXIT.
040300     EXIT.
040400
040500 0331-PARSE-DELIVERY-LINE.
040600
040700     MOVE SPACE TO WS-COMMA-WORK.
040800     UNSTRING WS-CSV-LINE DELIMITED BY ','
040900         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
041000              WS-FIELD-4 WS-FIELD-5 WS-FIELD-6 WS-FIELD-7.
041100
041200 0331-EXIT.
041300     EXIT.
041400
041500 0340-LOAD-MAINTENANCE-MASTER.
041600
041700     OPEN INPUT MAINTENANCE-FILE.
041800
041900     IF WS-MNT-STATUS NOT = '00'
042000         MOVE '0340-LOAD-MAINTENANCE-MASTER' TO AB-PARA-NAME
042100         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT.
042200
042300     MOVE ZERO TO MNT-ENTRY-COUNT.
042400
042500     READ MAINTENANCE-FILE INTO WS-CSV-LINE
042600         AT END MOVE '10' TO WS-MNT-STATUS.
042700
042800     PERFORM 0342-LOAD-ONE-MAINT-REC THRU 0342-EXIT
042900         UNTIL WS-MNT-STATUS = '10'.
043000
043100     MOVE MNT-ENTRY-COUNT TO ADOM-MAINTENANCE-COUNT.
043200
043300     CLOSE MAINTENANCE-FILE.
043400
043500 0340-EXIT.
043600     EXIT.
043700
043800 0342-LOAD-ONE-MAINT-REC.
043900
044000     ADD 1 TO MNT-ENTRY-COUNT.
044100     MOVE MNT-ENTRY-COUNT   TO WS-SUB1.
044200     PERFORM 0341-PARSE-MAINTENANCE-LINE THRU 0341-EXIT.
044300     MOVE WS-FIELD-1        TO M-VEH-REG-NO (WS-SUB1).
044400     MOVE WS-FIELD-2        TO M-SERVICE-TYPE (WS-SUB1).
044500     MOVE WS-FIELD-3        TO M-SERVICE-DATE (WS-SUB1).
044600     MOVE WS-FIELD-4        TO M-MILEAGE-AT-SERVICE (WS-SUB1).
044700     MOVE WS-FIELD-5        TO M-PARTS-REPLACED (WS-SUB1).
044800     MOVE WS-FIELD-6        TO M-COST (WS-SUB1).
044900     MOVE WS-FIELD-7        TO M-NEXT-SERVICE-DATE (WS-SUB1).
045000     READ MAINTENANCE-FILE INTO WS-CSV-LINE
045100         AT END MOVE '10' TO WS-MNT-STATUS
045200     END-READ.
045300
045400 0342-EXIT.
045500     EXIT.
045600
045700 0341-PARSE-MAINTENANCE-LINE.
045800
045900     MOVE SPACE TO WS-COMMA-WORK.
046000     UNSTRING WS-CSV-LINE DELIMITED BY ','
046100         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
046200              WS-FIELD-4 WS-FIELD-5 WS-FIELD-6 WS-FIELD-7.
046300
046400 0341-EXIT.
046500     EXIT.
046600
046700 0315-QUICKSORT-VEHICLE.
046800
046900* LOMUTO PARTITION, LAST ELEMENT AS PIVOT, SORTING VEH-ENTRY
047000* ASCENDING BY V-REG-NO - SAME QUICKSORT SHAPE AS THE MILEAGE
047100* AND EFFICIENCY LISTINGS IN ADOMP2/ADOMP4/ADOMP5, KEYED ON AN
047200* ALPHANUMERIC FIELD INSTEAD OF A NUMERIC ONE.  RUNS ONCE, RIGHT
047300* AFTER THE RAW FILE LOAD, SO SEARCH ALL HAS A SORTED TABLE TO
047400* WORK AGAINST FOR THE REST OF THE RUN.                   CR0651
047500     MOVE 1               TO QS-STACK-TOP.
047600     MOVE 1               TO QS-LOW (1).
047700     MOVE VEH-ENTRY-COUNT TO QS-HIGH (1).
047800
047900     PERFORM 0316-POP-AND-SPLIT-VEH THRU 0316-EXIT
048000         UNTIL QS-STACK-TOP = ZERO.
048100
048200 0395-EXIT.
048300     EXIT.
048400
048500 0316-POP-AND-SPLIT-VEH.
048600
048700     MOVE QS-LOW (QS-STACK-TOP)  TO QS-CUR-LOW.
048800     MOVE QS-HIGH (QS-STACK-TOP) TO QS-CUR-HIGH.
048900     SUBTRACT 1 FROM QS-STACK-TOP.
049000     IF QS-CUR-LOW < QS-CUR-HIGH
049100         PERFORM 0317-PARTITION-VEH THRU 0317-EXIT
049200         ADD 1 TO QS-STACK-TOP
049300         MOVE QS-CUR-LOW      TO QS-LOW (QS-STACK-TOP)
049400         COMPUTE QS-HIGH (QS-STACK-TOP) = QS-PIVOT-IDX - 1
049500         ADD 1 TO QS-STACK-TOP
049600         COMPUTE QS-LOW (QS-STACK-TOP) = QS-PIVOT-IDX + 1
049700         MOVE QS-CUR-HIGH     TO QS-HIGH (QS-STACK-TOP)
049800     END-IF.
049900
050000 0316-EXIT.
050100     EXIT.
050200
050300 0317-PARTITION-VEH.
050400
050500     MOVE V-REG-NO (QS-CUR-HIGH) TO QS-VEH-PIVOT-KEY.
050600     COMPUTE QS-I = QS-CUR-LOW - 1.
050700
050800     PERFORM 0318-PARTITION-SCAN-VEH THRU 0318-EXIT
050900         VARYING QS-J FROM QS-CUR-LOW BY 1
051000               UNTIL QS-J > QS-CUR-HIGH - 1.
051100
051200     ADD 1 TO QS-I.
051300     MOVE VEH-ENTRY (QS-I)        TO VEH-ENTRY-HOLD.
051400     MOVE VEH-ENTRY (QS-CUR-HIGH) TO VEH-ENTRY (QS-I).
051500     MOVE VEH-ENTRY-HOLD          TO VEH-ENTRY (QS-CUR-HIGH).
051600     MOVE QS-I TO QS-PIVOT-IDX.
051700
051800 0317-EXIT.
051900     EXIT.
052000
052100 0318-PARTITION-SCAN-VEH.
052200
052300     IF V-REG-NO (QS-J) <= QS-VEH-PIVOT-KEY
052400         ADD 1 TO QS-I
052500         MOVE VEH-ENTRY (QS-I) TO VEH-ENTRY-HOLD
052600         MOVE VEH-ENTRY (QS-J) TO VEH-ENTRY (QS-I)
052700         MOVE VEH-ENTRY-HOLD   TO VEH-ENTRY (QS-J)
052800     END-IF.
052900
053000 0318-EXIT.
053100     EXIT.
053200
053300 0325-QUICKSORT-DRIVER.
053400
053500* SAME SHAPE AS 0315-QUICKSORT-VEHICLE, SORTING DRV-ENTRY
053600* ASCENDING BY D-DRIVER-ID SO SEARCH ALL WORKS IN ADOMP1 AND
053700* ADOMP2.                                                 CR0651
053800     MOVE 1               TO QS-STACK-TOP.
053900     MOVE 1               TO QS-LOW (1).
054000     MOVE DRV-ENTRY-COUNT TO QS-HIGH (1).
054100
054200     PERFORM 0326-POP-AND-SPLIT-DRV THRU 0326-EXIT
054300         UNTIL QS-STACK-TOP = ZERO.
054400
054500 0395-DRV-EXIT.
054600     EXIT.
054700
054800 0326-POP-AND-SPLIT-DRV.
054900
055000     MOVE QS-LOW (QS-STACK-TOP)  TO QS-CUR-LOW.
055100     MOVE QS-HIGH (QS-STACK-TOP) TO QS-CUR-HIGH.
055200     SUBTRACT 1 FROM QS-STACK-TOP.
055300     IF QS-CUR-LOW < QS-CUR-HIGH
055400         PERFORM 0327-PARTITION-DRV THRU 0327-EXIT
055500         ADD 1 TO QS-STACK-TOP
055600         MOVE QS-CUR-LOW      TO QS-LOW (QS-STACK-TOP)
055700         COMPUTE QS-HIGH (QS-STACK-TOP) = QS-PIVOT-IDX - 1
055800         ADD 1 TO QS-STACK-TOP
055900         COMPUTE QS-LOW (QS-STACK-TOP) = QS-PIVOT-IDX + 1
056000         MOVE QS-CUR-HIGH     TO QS-HIGH (QS-STACK-TOP)
056100     END-IF.
056200
056300 0326-EXIT.
056400     EXIT.
056500
056600 0327-PARTITION-DRV.
056700
056800     MOVE D-DRIVER-ID (QS-CUR-HIGH) TO QS-DRV-PIVOT-KEY.
056900     COMPUTE QS-I = QS-CUR-LOW - 1.
057000
057100     PERFORM 0328-PARTITION-SCAN-DRV THRU 0328-EXIT
057200         VARYING QS-J FROM QS-CUR-LOW BY 1
057300               UNTIL QS-J > QS-CUR-HIGH - 1.
057400
057500     ADD 1 TO QS-I.
057600     MOVE DRV-ENTRY (QS-I)        TO DRV-ENTRY-HOLD.
057700     MOVE DRV-ENTRY (QS-CUR-HIGH) TO DRV-ENTRY (QS-I).
057800     MOVE DRV-ENTRY-HOLD          TO DRV-ENTRY (QS-CUR-HIGH).
057900     MOVE QS-I TO QS-PIVOT-IDX.
058000
058100 0327-EXIT.
058200     EXIT.
058300
058400 0328-PARTITION-SCAN-DRV.
058500
058600     IF D-DRIVER-ID (QS-J) <= QS-DRV-PIVOT-KEY
058700         ADD 1 TO QS-I
058800         MOVE DRV-ENTRY (QS-I) TO DRV-ENTRY-HOLD
058900         MOVE DRV-ENTRY (QS-J) TO DRV-ENTRY (QS-I)
059000         MOVE DRV-ENTRY-HOLD   TO DRV-ENTRY (QS-J)
059100     END-IF.
059200
059300 0328-EXIT.
059400     EXIT.
059500
059600 0400-PROCESS-TRANSACTIONS.
059700
059800     OPEN INPUT TRANSACTION-FILE.
059900
060000     IF WS-TRN-STATUS NOT = '00'
060100         MOVE '0400-PROCESS-TRANSACTIONS' TO AB-PARA-NAME
060200         PERFORM 9999-ABEND-ROUTINE THRU 9999-EXIT.
060300
060400     MOVE 'N' TO WS-TRN-EOF-SW.
060500
060600     READ TRANSACTION-FILE INTO TRANSACTION-WORK-RECORD
060700         AT END MOVE 'Y' TO WS-TRN-EOF-SW.
060800
060900     PERFORM 0402-PROCESS-ONE-TRAN-REC THRU 0402-EXIT
061000         UNTIL WS-TRN-EOF.
061100
061200     CLOSE TRANSACTION-FILE.
061300
061400 0400-EXIT.
061500     EXIT.
061600
061700 0402-PROCESS-ONE-TRAN-REC.
061800
061900     ADD 1 TO ADOM-TRAN-COUNT.
062000     PERFORM 0410-DISPATCH-ONE-TRANSACTION THRU 0410-EXIT.
062100     READ TRANSACTION-FILE INTO TRANSACTION-WORK-RECORD
062200         AT END MOVE 'Y' TO WS-TRN-EOF-SW
062300     END-READ.
062400
062500 0402-EXIT.
062600     EXIT.
062700
062800 0500-PRODUCE-LISTINGS.
062900
063000* REPORT STEP RUNS AGAINST THE TABLES AS THEY STAND AFTER THE
063100* LAST TRANSACTION - SAME POINT IN THE OLD SYSTEM WHERE THE
063200* CLERK WOULD HAVE PRINTED THE DAY'S LISTINGS BEFORE CLOSE-OUT.
063300     MOVE 'RPRT' TO T-TRAN-CODE.
063400     CALL 'ADOMP2' USING ADOM-CONTROL TRANSACTION-WORK-RECORD
063500                          VEH-TABLE DRV-TABLE DRV-QUEUE DEL-TABLE.
063600
063700     MOVE 'VIEW' TO T-TRAN-CODE.
063800     CALL 'ADOMP4' USING ADOM-CONTROL TRANSACTION-WORK-RECORD
063900                          VEH-TABLE MNT-TABLE MNT-PRIORITY-QUEUE.
064000
064100 0500-EXIT.
064200     EXIT.
064300
064400 0410-DISPATCH-ONE-TRANSACTION.
064500
064600     EVALUATE TRUE
064700         WHEN T-ADD-VEHICLE
064800             CALL 'ADOMP1' USING ADOM-CONTROL
064900                                 TRANSACTION-WORK-RECORD
065000                                 VEH-TABLE DRV-TABLE DRV-QUEUE
065100                                 DEL-TABLE
065200         WHEN T-ADD-DRIVER
065300             CALL 'ADOMP1' USING ADOM-CONTROL
065400                                 TRANSACTION-WORK-RECORD
065500                                 VEH-TABLE DRV-TABLE DRV-QUEUE
065600                                 DEL-TABLE
065700         WHEN T-ADD-DELIVERY
065800             CALL 'ADOMP1' USING ADOM-CONTROL
065900                                 TRANSACTION-WORK-RECORD
066000                                 VEH-TABLE DRV-TABLE DRV-QUEUE
066100                                 DEL-TABLE
066200         WHEN T-UPD-STATUS
066300             CALL 'ADOMP3' USING ADOM-CONTROL
066400                                 TRANSACTION-WORK-RECORD
066500                                 DEL-TABLE DRV-QUEUE
066600         WHEN T-UPD-REROUTE
066700             CALL 'ADOMP3' USING ADOM-CONTROL
066800                                 TRANSACTION-WORK-RECORD
066900                                 DEL-TABLE DRV-QUEUE
067000         WHEN T-UPD-REMOVE
067100             CALL 'ADOMP3' USING ADOM-CONTROL
067200                                 TRANSACTION-WORK-RECORD
067300                                 DEL-TABLE DRV-QUEUE
067400         WHEN T-SCHED-MAINT
067500             CALL 'ADOMP4' USING ADOM-CONTROL
067600                                 TRANSACTION-WORK-RECORD
067700                                 VEH-TABLE MNT-TABLE
067800                                 MNT-PRIORITY-QUEUE
067900         WHEN T-LOOKUP-MAINT-HIST
068000             CALL 'ADOMP4' USING ADOM-CONTROL
068100                                 TRANSACTION-WORK-RECORD
068200                                 VEH-TABLE MNT-TABLE
068300                                 MNT-PRIORITY-QUEUE
068400         WHEN T-FIND-BY-MILEAGE
068500             CALL 'ADOMP2' USING ADOM-CONTROL
068600                                 TRANSACTION-WORK-RECORD
068700                                 VEH-TABLE DRV-TABLE DRV-QUEUE
068800                                 DEL-TABLE
068900         WHEN T-LOOKUP-DRIVER
069000             CALL 'ADOMP2' USING ADOM-CONTROL
069100                                 TRANSACTION-WORK-RECORD
069200                                 VEH-TABLE DRV-TABLE DRV-QUEUE
069300                                 DEL-TABLE
069400         WHEN T-LOOKUP-DELIVERY
069500             CALL 'ADOMP2' USING ADOM-CONTROL
069600                                 TRANSACTION-WORK-RECORD
069700                                 VEH-TABLE DRV-TABLE DRV-QUEUE
069800                                 DEL-TABLE
069900         WHEN OTHER
070000             ADD 1 TO ADOM-REJECT-COUNT
070100     END-EVALUATE.
070200
070300     IF ADOM-BAD-DATA
070400         ADD 1 TO ADOM-REJECT-COUNT
070500         MOVE 'N' TO ADOM-BAD-DATA-SW.
070600
070700 0410-EXIT.
070800     EXIT.
070900
071000 0700-REWRITE-ALL-MASTERS.
071100
071200     PERFORM 0710-REWRITE-VEHICLE-MASTER THRU 0710-EXIT.
071300     PERFORM 0720-REWRITE-DRIVER-MASTER  THRU 0720-EXIT.
071400     PERFORM 0730-REWRITE-DELIVERY-MASTER THRU 0730-EXIT.
071500     PERFORM 0740-REWRITE-MAINTENANCE-MASTER THRU 0740-EXIT.
071600
071700 0700-EXIT.
071800     EXIT.
071900
072000 0710-REWRITE-VEHICLE-MASTER.
072100
072200     OPEN OUTPUT VEHICLE-FILE.
072300
072400     PERFORM 0711-REWRITE-ONE-VEHICLE THRU 0711-EXIT
072500         VARYING WS-SUB1 FROM 1 BY 1
072600               UNTIL WS-SUB1 > VEH-ENTRY-COUNT.
072700
072800     CLOSE VEHICLE-FILE.
072900
073000 0710-EXIT.
073100     EXIT.
073200
073300 0711-REWRITE-ONE-VEHICLE.
073400
073500     MOVE SPACE TO WS-CSV-LINE.
073600     STRING V-REG-NO (WS-SUB1)     DELIMITED BY SPACE
073700            ','                    DELIMITED BY SIZE
073800            V-VEH-TYPE (WS-SUB1)   DELIMITED BY SPACE
073900            ','                    DELIMITED BY SIZE
074000            V-MILEAGE (WS-SUB1)    DELIMITED BY SIZE
074100            ','                    DELIMITED BY SIZE
074200            V-FUEL-USAGE (WS-SUB1) DELIMITED BY SIZE
074300            ','                    DELIMITED BY SIZE
074400            V-DRIVER-ID (WS-SUB1)  DELIMITED BY SPACE
074500            INTO WS-CSV-LINE
074600     END-STRING.
074700     WRITE VEHICLE-RECORD FROM WS-CSV-LINE.
074800
074900 0711-EXIT.
075000     EXIT.
075100
075200 0720-REWRITE-DRIVER-MASTER.
075300
075400     OPEN OUTPUT DRIVER-FILE.
075500
075600     PERFORM 0721-REWRITE-ONE-DRIVER THRU 0721-EXIT
075700         VARYING WS-SUB1 FROM 1 BY 1
075800               UNTIL WS-SUB1 > DRV-ENTRY-COUNT.
075900
076000     CLOSE DRIVER-FILE.
076100
076200 0720-EXIT.
076300     EXIT.
076400
076500 0721-REWRITE-ONE-DRIVER.
076600
076700     MOVE SPACE TO WS-CSV-LINE.
076800     STRING D-DRIVER-ID (WS-SUB1)     DELIMITED BY SPACE
076900            ','                       DELIMITED BY SIZE
077000            D-DRIVER-NAME (WS-SUB1)   DELIMITED BY SPACE
077100            ','                       DELIMITED BY SIZE
077200            D-YEARS-EXPERIENCE (WS-SUB1) DELIMITED BY SIZE
077300            ','                       DELIMITED BY SIZE
077400            D-DELAY-COUNT (WS-SUB1)   DELIMITED BY SIZE
077500            ','                       DELIMITED BY SIZE
077600            D-INFRACTION-COUNT (WS-SUB1) DELIMITED BY SIZE
077700            INTO WS-CSV-LINE
077800     END-STRING.
077900     WRITE DRIVER-RECORD FROM WS-CSV-LINE.
078000
078100 0721-EXIT.
078200     EXIT.
078300
078400 0730-REWRITE-DELIVERY-MASTER.
078500
078600     OPEN OUTPUT DELIVERY-FILE.
078700
078800     PERFORM 0731-REWRITE-ONE-DELIVERY THRU 0731-EXIT
078900         VARYING WS-SUB1 FROM 1 BY 1
079000               UNTIL WS-SUB1 > DEL-ENTRY-COUNT.
079100
079200     CLOSE DELIVERY-FILE.
079300
079400 0730-EXIT.
079500     EXIT.
079600
079700 0731-REWRITE-ONE-DELIVERY.
079800
079900     MOVE SPACE TO WS-CSV-LINE.
080000     STRING L-PACKAGE-ID (WS-SUB1)     DELIMITED BY SPACE
080100            ','                        DELIMITED BY SIZE
080200            L-ORIGIN (WS-SUB1)         DELIMITED BY SPACE
080300            ','                        DELIMITED BY SIZE
080400            L-DESTINATION (WS-SUB1)    DELIMITED BY SPACE
080500            ','                        DELIMITED BY SIZE
080600            L-ETA (WS-SUB1)            DELIMITED BY SPACE
080700            ','                        DELIMITED BY SIZE
080800            L-VEHICLE-REG-NO (WS-SUB1) DELIMITED BY SPACE
080900            ','                        DELIMITED BY SIZE
081000            L-DRIVER-ID (WS-SUB1)      DELIMITED BY SPACE
081100            ','                        DELIMITED BY SIZE
081200            L-STATUS (WS-SUB1)         DELIMITED BY SPACE
081300            INTO WS-CSV-LINE
081400     END-STRING.
081500     WRITE DELIVERY-RECORD FROM WS-CSV-LINE.
081600
081700 0731-EXIT.
081800     EXIT.
081900
082000 0740-REWRITE-MAINTENANCE-MASTER.
082100
082200     OPEN OUTPUT MAINTENANCE-FILE.
082300
082400     PERFORM 0741-REWRITE-ONE-MAINT-REC THRU 0741-EXIT
082500         VARYING WS-SUB1 FROM 1 BY 1
082600               UNTIL WS-SUB1 > MNT-ENTRY-COUNT.
082700
082800     CLOSE MAINTENANCE-FILE.
082900
083000 0740-EXIT.
083100     EXIT.
083200
083300 0741-REWRITE-ONE-MAINT-REC.
083400
083500     MOVE SPACE TO WS-CSV-LINE.
083600     STRING M-VEH-REG-NO (WS-SUB1)    DELIMITED BY SPACE
083700            ','                       DELIMITED BY SIZE
083800            M-SERVICE-TYPE (WS-SUB1)  DELIMITED BY SPACE
083900            ','                       DELIMITED BY SIZE
084000            M-SERVICE-DATE (WS-SUB1)  DELIMITED BY SPACE
084100            ','                       DELIMITED BY SIZE
084200            M-MILEAGE-AT-SERVICE (WS-SUB1) DELIMITED BY SIZE
084300            ','                       DELIMITED BY SIZE
084400            M-PARTS-REPLACED (WS-SUB1) DELIMITED BY SPACE
084500            ','                       DELIMITED BY SIZE
084600            M-COST (WS-SUB1)          DELIMITED BY SIZE
084700            ','                       DELIMITED BY SIZE
084800            M-NEXT-SERVICE-DATE (WS-SUB1) DELIMITED BY SPACE
084900            INTO WS-CSV-LINE
085000     END-STRING.
085100     WRITE MAINTENANCE-RECORD FROM WS-CSV-LINE.
085200
085300 0741-EXIT.
085400     EXIT.
085500
085600 0900-TERMINATION.
085700
085800     DISPLAY 'ADOMP0 RUN COMPLETE'.
085900     DISPLAY 'TRANSACTIONS READ    ' ADOM-TRAN-COUNT.
086000     DISPLAY 'TRANSACTIONS REJECTED' ADOM-REJECT-COUNT.
086100
086200 0900-EXIT.
086300     EXIT.
086400
086500 9999-ABEND-ROUTINE.
086600
086700     MOVE SPACE TO ADOMP0-ABEND-TEXT.
086800     DISPLAY 'ADOMP0 ABEND AT ' AB-PARA-NAME.
086900     DISPLAY 'FILE STATUSES ' WS-FILE-STATUSES.
087000     MOVE HIGH-VALUES TO ADOM-RETURN-CODE.
087100     DISPLAY WS-EXIT.
087200     GOBACK.
087300
087400 9999-EXIT.
087500     EXIT.
