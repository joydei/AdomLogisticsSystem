000100******************************************************************
000200*DESCRIPTION: IN-MEMORY VEHICLE TABLE, LOADED ONCE AT RUN START *
000300*             AND HELD FOR THE LIFE OF THE STEP.  REPLACES THE  *
000400*             KEYED TABLE / MILEAGE TREE OF THE SOURCE SYSTEM   *
000500*             WITH A SEARCH ALL TABLE KEPT IN REG-NO SEQUENCE.  *
000600******************************************************************
000700 01  VEH-TABLE.
000800     03  VEH-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
000900     03  FILLER                        PIC X(01) VALUE SPACE.
001000     03  VEH-ENTRY OCCURS 1 TO 2000 TIMES
001100                   DEPENDING ON VEH-ENTRY-COUNT
001200                   ASCENDING KEY IS V-REG-NO
001300                   INDEXED BY VEH-IDX.
001400         05  V-REG-NO                  PIC X(20).
001500         05  V-VEH-TYPE                PIC X(10).
001600         05  V-MILEAGE                 PIC 9(07).
001700         05  V-FUEL-USAGE              PIC 9(03)V9(02).
001800         05  V-DRIVER-ID                PIC X(15).
001900         05  V-LOAD-SEQUENCE            PIC 9(05) COMP.
002000
002100* MILEAGE-ORDERED WORK TABLE, REBUILT BY SORTING A COPY OF
002200* VEH-ENTRY WHENEVER A MILEAGE-SEQUENCE LISTING IS REQUIRED.
002300 01  VEH-MILEAGE-TABLE.
002400     03  FILLER                        PIC X(01) VALUE SPACE.
002500     03  VEH-MILEAGE-ENTRY OCCURS 1 TO 2000 TIMES
002600                   DEPENDING ON VEH-ENTRY-COUNT
002700                   INDEXED BY VML-IDX.
002800         05  VML-REG-NO                 PIC X(20).
002900         05  VML-VEH-TYPE               PIC X(10).
003000         05  VML-MILEAGE                PIC 9(07).
003100         05  VML-FUEL-USAGE             PIC 9(03)V9(02).
003200         05  VML-DRIVER-ID              PIC X(15).
003300         05  VML-LOAD-SEQUENCE          PIC 9(05) COMP.
