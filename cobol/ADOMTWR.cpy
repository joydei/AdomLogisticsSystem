000100******************************************************************
000200*DESCRIPTION: STRUCTURED OVERLAY OF THE TRANSACTION RECORD,     *
000300*             REDEFINED PER TRAN TYPE.  PULLED IN BY ADOMTRN    *
000400*             FOR THE FILE SECTION, AND COPYBOOKED ALONE INTO   *
000500*             THE LINKAGE SECTION OF ADOMP1 THRU ADOMP4 SO EACH *
000600*             CAN SEE THE WORK RECORD WITHOUT THE FD ABOVE IT.  *
000700******************************************************************
000800 01  TRANSACTION-WORK-RECORD.
000900     03  T-TRAN-CODE                   PIC X(04).
001000         88  T-ADD-VEHICLE             VALUE 'AVEH'.
001100         88  T-ADD-DRIVER              VALUE 'ADRV'.
001200         88  T-ADD-DELIVERY            VALUE 'ADEL'.
001300         88  T-UPD-STATUS              VALUE 'USTA'.
001400         88  T-UPD-REROUTE             VALUE 'URTE'.
001500         88  T-UPD-REMOVE              VALUE 'UREM'.
001600         88  T-SCHED-MAINT             VALUE 'SMNT'.
001700         88  T-FIND-BY-MILEAGE         VALUE 'LMIL'.
001800         88  T-LOOKUP-DRIVER           VALUE 'LDRV'.
001900         88  T-LOOKUP-DELIVERY         VALUE 'LDEL'.
002000         88  T-LOOKUP-MAINT-HIST       VALUE 'LHIS'.
002100         88  T-VIEW-REPORTS            VALUE 'VIEW'.
002200         88  T-PRODUCE-LISTINGS        VALUE 'RPRT'.
002300     03  T-ADD-VEHICLE-DATA.
002400         07  TAV-REG-NO                 PIC X(20).
002500         07  TAV-VEH-TYPE               PIC X(10).
002600         07  TAV-MILEAGE                PIC 9(07).
002700         07  TAV-FUEL-USAGE             PIC 9(03)V9(02).
002800         07  FILLER                     PIC X(114).
002900     03  T-ADD-DRIVER-DATA REDEFINES T-ADD-VEHICLE-DATA.
003000         07  TAD-DRIVER-ID              PIC X(15).
003100         07  TAD-DRIVER-NAME            PIC X(50).
003200         07  TAD-YEARS-EXPERIENCE       PIC 9(02).
003300         07  FILLER                     PIC X(89).
003400     03  T-ADD-DELIVERY-DATA REDEFINES T-ADD-VEHICLE-DATA.
003500         07  TADL-PACKAGE-ID            PIC X(20).
003600         07  TADL-ORIGIN                PIC X(50).
003700         07  TADL-DESTINATION           PIC X(45).
003800         07  TADL-ETA                   PIC X(16).
003900         07  FILLER                     PIC X(25).
004000     03  T-UPD-STATUS-DATA REDEFINES T-ADD-VEHICLE-DATA.
004100         07  TUS-PACKAGE-ID             PIC X(20).
004200         07  TUS-NEW-STATUS             PIC X(11).
004300         07  FILLER                     PIC X(125).
004400     03  T-UPD-REROUTE-DATA REDEFINES T-ADD-VEHICLE-DATA.
004500         07  TUR-PACKAGE-ID             PIC X(20).
004600         07  TUR-NEW-DESTINATION        PIC X(50).
004700         07  FILLER                     PIC X(86).
004800     03  T-UPD-REMOVE-DATA REDEFINES T-ADD-VEHICLE-DATA.
004900         07  TUM-PACKAGE-ID             PIC X(20).
005000         07  FILLER                     PIC X(136).
005100     03  T-SCHED-MAINT-DATA REDEFINES T-ADD-VEHICLE-DATA.
005200         07  TSM-REG-NO                 PIC X(20).
005300         07  TSM-SERVICE-TYPE           PIC X(50).
005400         07  TSM-SERVICE-DATE           PIC X(10).
005500         07  TSM-PARTS-REPLACED         PIC X(57).
005600         07  TSM-COST                   PIC 9(07)V9(02).
005700         07  TSM-NEXT-SERVICE-DATE      PIC X(10).
005800     03  T-FIND-MILEAGE-DATA REDEFINES T-ADD-VEHICLE-DATA.
005900         07  TFM-MILEAGE                PIC 9(07).
006000         07  FILLER                     PIC X(149).
006100     03  T-LOOKUP-DRIVER-DATA REDEFINES T-ADD-VEHICLE-DATA.
006200         07  TLD-DRIVER-ID               PIC X(15).
006300         07  FILLER                      PIC X(141).
006400     03  T-LOOKUP-DELIVERY-DATA REDEFINES T-ADD-VEHICLE-DATA.
006500         07  TLP-PACKAGE-ID               PIC X(20).
006600         07  FILLER                       PIC X(136).
006700     03  T-LOOKUP-MAINT-DATA REDEFINES T-ADD-VEHICLE-DATA.
006800         07  TLM-VEH-REG-NO               PIC X(20).
006900         07  FILLER                       PIC X(137).
