000100******************************************************************
000200*DESCRIPTION: RUN-CONTROL WORKING STORAGE SHARED BY ADOMP0       *
000300*             THROUGH ADOMP5.  CARRIED FORWARD FROM CALL TO CALL *
000400*             AS A COPYBOOK SINCE THIS BATCH STEP CHAIN HAS NO   *
000500*             SINGLE COMMUNICATION AREA TO PASS IT IN.           *
000600******************************************************************
000700 01  ADOM-CONTROL.
000800     03  ADOM-RUN-DATE.
000900         05  ADOM-RUN-YY               PIC 9(02) VALUE ZERO.
001000         05  ADOM-RUN-MM               PIC 9(02) VALUE ZERO.
001100         05  ADOM-RUN-DD               PIC 9(02) VALUE ZERO.
001200     03  ADOM-DISPLAY-DATE.
001300         05  ADOM-DISP-CC              PIC 9(02) VALUE ZERO.
001400         05  ADOM-DISP-YY              PIC 9(02) VALUE ZERO.
001500         05  FILLER                    PIC X(01) VALUE '-'.
001600         05  ADOM-DISP-MM              PIC 9(02) VALUE ZERO.
001700         05  FILLER                    PIC X(01) VALUE '-'.
001800         05  ADOM-DISP-DD              PIC 9(02) VALUE ZERO.
001900     03  ADOM-TRAN-CODE                PIC X(04) VALUE SPACE.
002000         88  ADOM-ADD-VEHICLE          VALUE 'AVEH'.
002100         88  ADOM-ADD-DRIVER           VALUE 'ADRV'.
002200         88  ADOM-ADD-DELIVERY         VALUE 'ADEL'.
002300         88  ADOM-UPD-STATUS           VALUE 'USTA'.
002400         88  ADOM-UPD-REROUTE          VALUE 'URTE'.
002500         88  ADOM-UPD-REMOVE           VALUE 'UREM'.
002600         88  ADOM-SCHED-MAINT          VALUE 'SMNT'.
002700         88  ADOM-END-OF-RUN           VALUE 'EEOJ'.
002800     03  ADOM-MESSAGE                  PIC X(60) VALUE SPACE.
002900     03  ADOM-ABCODE                   PIC X(04) VALUE SPACE.
003000     03  ADOM-RETURN-CODE              PIC S9(04) COMP VALUE ZERO.
003100     03  ADOM-VEHICLE-COUNT            PIC 9(05) COMP VALUE ZERO.
003200     03  ADOM-DRIVER-COUNT             PIC 9(05) COMP VALUE ZERO.
003300     03  ADOM-DELIVERY-COUNT           PIC 9(05) COMP VALUE ZERO.
003400     03  ADOM-MAINTENANCE-COUNT        PIC 9(05) COMP VALUE ZERO.
003500     03  ADOM-TRAN-COUNT               PIC 9(07) COMP VALUE ZERO.
003600     03  ADOM-REJECT-COUNT             PIC 9(07) COMP VALUE ZERO.
003700     03  ADOM-SWITCHES.
003800         05  ADOM-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
003900             88  ADOM-DUP-FOUND        VALUE 'Y'.
004000         05  ADOM-NOT-FOUND-SW         PIC X(01) VALUE 'N'.
004100             88  ADOM-NOT-FOUND        VALUE 'Y'.
004200         05  ADOM-BAD-DATA-SW          PIC X(01) VALUE 'N'.
004300             88  ADOM-BAD-DATA         VALUE 'Y'.
004400     03  FILLER                        PIC X(08) VALUE SPACE.
