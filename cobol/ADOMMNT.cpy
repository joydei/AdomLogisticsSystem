000100******************************************************************
000200*DESCRIPTION: MAINTENANCE EVENT FILE AND RECORD LAYOUT          *
000300*             ONE COMMA-DELIMITED LINE PER SERVICE EVENT, NO    *
000400*             KEY -- APPEND-ONLY, MULTIPLE EVENTS PER VEHICLE.  *
000500******************************************************************
000600 FD  MAINTENANCE-FILE
000700     LABEL RECORDS ARE OMITTED.
000800 01  MAINTENANCE-RECORD                PIC X(210).
000900
001000 01  MAINTENANCE-MASTER-RECORD.
001100     03  MM-VEH-REG-NO                 PIC X(20).
001200     03  MM-SERVICE-TYPE               PIC X(50).
001300     03  MM-SERVICE-DATE               PIC X(10).
001400     03  MM-MILEAGE-AT-SERVICE         PIC 9(07).
001500     03  MM-PARTS-REPLACED             PIC X(100).
001600     03  MM-COST                       PIC 9(07)V9(02).
001700     03  MM-NEXT-SERVICE-DATE          PIC X(10).
001800     03  FILLER                        PIC X(04).
