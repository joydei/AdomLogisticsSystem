000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADOMP4.
000400 AUTHOR.        J T KOWALSKI.
000500 INSTALLATION.  FLEET SERVICES DATA CENTER.
000600 DATE-WRITTEN.  09/14/89.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - FLEET SERVICES INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Maintenance Scheduling                             *
001100*             CALLed by ADOMP0 for each SMNT and LHIS            *
001200*             transaction, and once at end of run ('VIEW') to    *
001300*             print the next-due vehicle and the remaining       *
001400*             priority queue.  On its first CALL of the run,     *
001500*             snapshots VEH-TABLE into MNT-PRIORITY-QUEUE and    *
001600*             QUICKSORTs the copy ascending by MILEAGE -- that   *
001700*             snapshot, not the live vehicle table, decides due  *
001800*             order for the rest of the run.                     *
001900******************************************************************
002000*CHANGE LOG                                                      *
002100* DATE     BY   REQUEST    DESCRIPTION                           *
002200* -------- ---- ---------- ------------------------------------- *
002300* 091489   JTK  ORIGINAL   ORIGINAL PROGRAM WRITTEN (BUBBLE SORT  *
002400*                          ON THE PRIORITY SNAPSHOT).             *
002500* 042691   RWH  CR0205     ADDED VIEW-HISTORY BY REG-NO.         *
002600* 030696   JTK  CR0402     QUICKSORT CALLED INSTEAD OF BUBBLE    *
002700*                          SORT, SAME SHAPE AS ADOMP2'S MILEAGE  *
002800*                          LISTING.                               *
002900* 021798   CMB  CR0455     Y2K - SERVICE-DATE/NEXT-SERVICE-DATE  *
003000*                          DUE-DATE COMPARE NOW USES A 4-DIGIT   *
003100*                          CENTURY FROM ADOM-DISPLAY-DATE.     CR0455
003200* 051401   RWH  CR0511     SERVICE-DATE MUST NOT BE IN THE       *
003300*                          FUTURE; NEXT-SERVICE-DATE MUST BE.    *
003400* 091403   JTK  CR0588     HEAD-POINTER DEQUEUE REPLACES THE     *
003500*                          OLD SHIFT-DOWN POP (SAME IDEA AS THE  *
003600*                          DRIVER AVAILABLE-QUEUE).              *
003700* 100705   RWH  CR0623     VIEW-NEXT-DUE/VIEW-PRIORITY-QUEUE     *
003800*                          ADDED FOR THE END-OF-RUN REPORT PASS. *
003900* 061510   CMB  CR0703     WS-SUB1 AND QUICKSORT STACK POINTER   *
004000*                          PUT BACK ON 77-LEVEL PER STANDARDS -  *
004100*                          SCRATCH FIELDS LIKE THESE BELONG AS   *
004200*                          77s, NOT 01s.                         *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-PC.
004700 OBJECT-COMPUTER.    IBM-PC.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MNT-LISTING-FILE ASSIGN TO MNTLIST
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  MNT-LISTING-FILE
005700     LABEL RECORDS ARE OMITTED.
005800 01  MNT-LISTING-LINE                  PIC X(132).
005900
006000 WORKING-STORAGE SECTION.
006100
006200* STAYS 'Y' ONLY UNTIL THE FIRST CALL OF THE RUN TAKES THE
006300* MILEAGE SNAPSHOT - SAME ONE-SHOT IDEA AS ADOMP2'S SWITCH,
006400* BUT GATING THE SNAPSHOT/SORT INSTEAD OF A FILE OPEN MODE.
006500 01  WS-FIRST-CALL-SW                  PIC X(01) VALUE 'Y'.
006600     88  WS-FIRST-CALL                 VALUE 'Y'.
006700
006800 01  WS-PRINT-OPEN-SW                  PIC X(01) VALUE 'Y'.
006900     88  WS-PRINT-FIRST-OPEN           VALUE 'Y'.
007000
007100 77  WS-SUB1                           PIC 9(05) COMP VALUE ZERO.
007200
007300 01  WS-LOWER-CASE                     PIC X(26) VALUE
007400                                  'abcdefghijklmnopqrstuvwxyz'.
007500 01  WS-UPPER-CASE                     PIC X(26) VALUE
007600                                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007700
007800 01  WS-KEY-UPPER                      PIC X(20) VALUE SPACE.
007900
008000* CHARACTER-AT-A-TIME VIEW OF THE FOLDED KEY - SAME SAFETY
008100* OFFICE AUDIT-DUMP RATIONALE AS ADOMP3'S WS-KEY-UPPER-R.
008200 01  WS-KEY-UPPER-R REDEFINES WS-KEY-UPPER.
008300     03  WS-KEY-UPPER-CHARS            PIC X(01) OCCURS 20 TIMES.
008400
008500 01  WS-TABLE-KEY-UPPER                PIC X(20) VALUE SPACE.
008600 01  WS-TABLE-KEY-UPPER-R REDEFINES WS-TABLE-KEY-UPPER.
008700     03  WS-TABLE-KEY-UPPER-CHARS      PIC X(01) OCCURS 20 TIMES.
008800
008900 01  WS-NOT-FOUND-SW                   PIC X(01) VALUE 'N'.
009000     88  WS-NOT-FOUND                  VALUE 'Y'.
009100
009200* TODAY, UNPACKED FROM ADOM-DISPLAY-DATE, AS ONE COMPARABLE
009300* CCYYMMDD NUMBER - BUILT ONCE PER CALL THAT NEEDS IT.
009400 01  WS-TODAY-NUM                      PIC 9(08) COMP VALUE ZERO.
009500
009600 01  WS-DATE-TEXT                      PIC X(10) VALUE SPACE.
009700 01  WS-DATE-TEXT-R REDEFINES WS-DATE-TEXT.
009800     03  WS-DATE-TEXT-CHARS            PIC X(01) OCCURS 10 TIMES.
009900
010000 01  WS-DATE-PARSE.
010100     03  WS-DATE-CCYY                  PIC 9(04).
010200     03  FILLER                        PIC X(01).
010300     03  WS-DATE-MM                    PIC 9(02).
010400     03  FILLER                        PIC X(01).
010500     03  WS-DATE-DD                    PIC 9(02).
010600
010700 01  WS-DATE-PARSE-R REDEFINES WS-DATE-PARSE.
010800     03  WS-DATE-TEXT-ALL               PIC X(10).
010900
011000 01  WS-DATE-NUM                       PIC 9(08) COMP VALUE ZERO.
011100
011200* QUICKSORT WORK AREAS - LOMUTO PARTITION, LAST ELEMENT AS
011300* PIVOT, SAME SHAPE AS ADOMP2'S MILEAGE LISTING AND ADOMP5'S
011400* EFFICIENCY LISTING.  THE PRIORITY QUEUE IS FLEET-SIZED, SO
011500* THE LOW/HIGH STACK IS UNROLLED RATHER THAN A TRUE RECURSIVE
011600* CALL, SINCE THIS DIALECT HAS NO RECURSIVE PERFORM.
011700 77  QS-STACK-TOP                      PIC 9(05) COMP VALUE ZERO.
011800 01  QS-STACK-AREA.
011900     03  QS-STACK-ENTRY OCCURS 2000 TIMES.
012000         05  QS-LOW                    PIC 9(05) COMP.
012100         05  QS-HIGH                   PIC 9(05) COMP.
012200
012300 01  QS-WORK-FIELDS.
012400     03  QS-CUR-LOW                    PIC 9(05) COMP VALUE ZERO.
012500     03  QS-CUR-HIGH                   PIC 9(05) COMP VALUE ZERO.
012600     03  QS-PIVOT-IDX                  PIC 9(05) COMP VALUE ZERO.
012700     03  QS-PIVOT-VALUE                PIC 9(07) VALUE ZERO.
012800     03  QS-I                          PIC 9(05) COMP VALUE ZERO.
012900     03  QS-J                          PIC 9(05) COMP VALUE ZERO.
013000
013100 01  QS-SWAP-HOLD.
013200     03  FILLER                        PIC X(20).
013300     03  FILLER                        PIC 9(07).
013400
013500* DOLLAR-AND-CENTS EDIT AREA FOR M-COST ON THE HISTORY LISTING - SEE
013600* ADOMNUM AT THE BOTTOM OF THE PROCEDURE DIVISION.
013700 01  NUM-7                          PIC 9(09) COMP VALUE ZERO.
013800 01  DOLLARS-7                      PIC 9(07) VALUE ZERO.
013900 01  CENTS-7                        PIC 9(02) VALUE ZERO.
014000
014100 01  DC-7.
014200     03  DC-7-DOLLAR-PART           PIC 9(07).
014300     03  DC-7-DECIMAL-POINT         PIC X(01).
014400     03  DC-7-CENT-PART             PIC 9(02).
014500
014600 LINKAGE SECTION.
014700
014800     COPY ADOMCOM.
014900
015000     COPY ADOMTWR.
015100
015200     COPY ADOMVTB.
015300
015400     COPY ADOMMTB.
015500
015600 PROCEDURE DIVISION USING ADOM-CONTROL TRANSACTION-WORK-RECORD
015700                          VEH-TABLE MNT-TABLE MNT-PRIORITY-QUEUE.
015800
015900 0000-MAIN-LINE.
016000
016100     MOVE 'N' TO ADOM-BAD-DATA-SW.
016200     MOVE 'N' TO ADOM-NOT-FOUND-SW.
016300
016400     IF WS-FIRST-CALL
016500         PERFORM 0300-BUILD-PRIORITY-QUEUE THRU 0300-EXIT
016600         MOVE 'N' TO WS-FIRST-CALL-SW
016700     END-IF.
016800
016900     EVALUATE TRUE
017000         WHEN T-SCHED-MAINT
017100             PERFORM 0200-SCHEDULE-MAINTENANCE THRU 0200-EXIT
017200         WHEN T-LOOKUP-MAINT-HIST
017300             PERFORM 0230-VIEW-MAINTENANCE-HISTORY THRU 0230-EXIT
017400         WHEN T-VIEW-REPORTS
017500             PERFORM 0210-VIEW-NEXT-DUE THRU 0210-EXIT
017600             PERFORM 0220-VIEW-PRIORITY-QUEUE THRU 0220-EXIT
017700         WHEN OTHER
017800             CONTINUE
017900     END-EVALUATE.
018000
018100     GOBACK.
018200
018300 0200-SCHEDULE-MAINTENANCE.
018400
018500* TSM-REG-NO IS NOT CONSULTED HERE - WHICH VEHICLE IS DUE IS
018600* DECIDED BY THE POP BELOW, NOT BY OPERATOR CHOICE, THE SAME
018700* WAY ASSIGN-DRIVER PICKS THE FRONT OF ITS QUEUE REGARDLESS OF
018800* WHAT THE DELIVERY TRANSACTION ASKED FOR.
018900     IF MPQ-HEAD > MPQ-ENTRY-COUNT
019000         SET ADOM-NOT-FOUND TO TRUE
019100     ELSE
019200         MOVE TSM-SERVICE-DATE TO WS-DATE-TEXT
019300         PERFORM 0202-COMPUTE-TODAY-NUM THRU 0202-EXIT
019400         PERFORM 0203-PARSE-DATE-FIELD THRU 0203-EXIT
019500         IF WS-DATE-NUM > WS-TODAY-NUM
019600             SET ADOM-BAD-DATA TO TRUE
019700         END-IF
019800         IF NOT ADOM-BAD-DATA
019900         AND TSM-NEXT-SERVICE-DATE NOT = SPACE
020000             MOVE TSM-NEXT-SERVICE-DATE TO WS-DATE-TEXT
020100             PERFORM 0203-PARSE-DATE-FIELD THRU 0203-EXIT
020200             IF WS-DATE-NUM NOT > WS-TODAY-NUM
020300                 SET ADOM-BAD-DATA TO TRUE
020400             END-IF
020500         END-IF
020600         IF NOT ADOM-BAD-DATA
020700             PERFORM 0207-APPEND-MAINTENANCE-EVENT THRU 0207-EXIT
020800             ADD 1 TO MPQ-HEAD
020900         END-IF
021000     END-IF.
021100
021200 0200-EXIT.
021300     EXIT.
021400
021500 0202-COMPUTE-TODAY-NUM.
021600
021700     COMPUTE WS-TODAY-NUM = ADOM-DISP-CC * 1000000
021800                           + ADOM-DISP-YY * 10000
021900                           + ADOM-DISP-MM * 100
022000                           + ADOM-DISP-DD.
022100
022200 0202-EXIT.
022300     EXIT.
022400
022500 0203-PARSE-DATE-FIELD.
022600
022700* WS-DATE-TEXT IS "YYYY-MM-DD" - THE HYPHENS LAND ON THE TWO
022800* FILLER BYTES IN WS-DATE-PARSE SO THE THREE NUMERIC PIECES
022900* CAN BE PULLED STRAIGHT OUT WITHOUT AN UNSTRING.
023000     MOVE WS-DATE-TEXT TO WS-DATE-TEXT-ALL.
023100     COMPUTE WS-DATE-NUM = WS-DATE-CCYY * 10000
023200                         + WS-DATE-MM * 100
023300                         + WS-DATE-DD.
023400
023500 0203-EXIT.
023600     EXIT.
023700
023800 0207-APPEND-MAINTENANCE-EVENT.
023900
024000     ADD 1 TO MNT-ENTRY-COUNT.
024100     MOVE MPQ-REG-NO (MPQ-HEAD)    TO
024200                               M-VEH-REG-NO (MNT-ENTRY-COUNT).
024300     MOVE TSM-SERVICE-TYPE         TO
024400                               M-SERVICE-TYPE (MNT-ENTRY-COUNT).
024500     MOVE TSM-SERVICE-DATE         TO
024600                               M-SERVICE-DATE (MNT-ENTRY-COUNT).
024700     MOVE MPQ-MILEAGE (MPQ-HEAD)   TO
024800                       M-MILEAGE-AT-SERVICE (MNT-ENTRY-COUNT).
024900     MOVE TSM-PARTS-REPLACED       TO
025000                               M-PARTS-REPLACED (MNT-ENTRY-COUNT).
025100     MOVE TSM-COST                 TO
025200                               M-COST (MNT-ENTRY-COUNT).
025300     MOVE TSM-NEXT-SERVICE-DATE    TO
025400                           M-NEXT-SERVICE-DATE (MNT-ENTRY-COUNT).
025500
025600 0207-EXIT.
025700     EXIT.
025800
025900 0210-VIEW-NEXT-DUE.
026000
026100     PERFORM 0240-OPEN-LISTING-FILE THRU 0240-EXIT.
026200
026300     MOVE SPACE TO MNT-LISTING-LINE.
026400     MOVE '*** NEXT VEHICLE DUE FOR MAINTENANCE ***' TO
026500                                             MNT-LISTING-LINE.
026600     WRITE MNT-LISTING-LINE.
026700
026800     IF MPQ-HEAD > MPQ-ENTRY-COUNT
026900         MOVE SPACE TO MNT-LISTING-LINE
027000         MOVE '    NONE DUE.' TO MNT-LISTING-LINE
027100         WRITE MNT-LISTING-LINE
027200     ELSE
027300         MOVE SPACE TO MNT-LISTING-LINE
027400         STRING '    REG-NO: '        DELIMITED BY SIZE
027500                MPQ-REG-NO (MPQ-HEAD) DELIMITED BY SPACE
027600                '   MILEAGE: '        DELIMITED BY SIZE
027700                MPQ-MILEAGE (MPQ-HEAD) DELIMITED BY SIZE
027800                INTO MNT-LISTING-LINE
027900         END-STRING
028000         WRITE MNT-LISTING-LINE
028100     END-IF.
028200
028300     PERFORM 0250-CLOSE-LISTING-FILE THRU 0250-EXIT.
028400
028500 0210-EXIT.
028600     EXIT.
028700
028800 0220-VIEW-PRIORITY-QUEUE.
028900
029000     PERFORM 0240-OPEN-LISTING-FILE THRU 0240-EXIT.
029100
029200     MOVE SPACE TO MNT-LISTING-LINE.
029300     MOVE '*** MAINTENANCE PRIORITY QUEUE - MILEAGE ASCENDING'
029400          TO MNT-LISTING-LINE.
029500     WRITE MNT-LISTING-LINE.
029600
029700     PERFORM 0221-PRINT-ONE-QUEUE-LINE THRU 0221-EXIT
029800         VARYING MPQ-IDX FROM MPQ-HEAD BY 1
029900               UNTIL MPQ-IDX > MPQ-ENTRY-COUNT.
030000
030100     PERFORM 0250-CLOSE-LISTING-FILE THRU 0250-EXIT.
030200
030300 0220-EXIT.
030400     EXIT.
030500
030600 0221-PRINT-ONE-QUEUE-LINE.
030700
030800     MOVE SPACE TO MNT-LISTING-LINE.
030900     STRING '    REG-NO: '             DELIMITED BY SIZE
031000            MPQ-REG-NO (MPQ-IDX)       DELIMITED BY SPACE
031100            '   MILEAGE: '             DELIMITED BY SIZE
031200            MPQ-MILEAGE (MPQ-IDX)      DELIMITED BY SIZE
031300            INTO MNT-LISTING-LINE
031400     END-STRING.
031500     WRITE MNT-LISTING-LINE.
031600
031700 0221-EXIT.
031800     EXIT.
031900
032000 0230-VIEW-MAINTENANCE-HISTORY.
032100
032200     PERFORM 0240-OPEN-LISTING-FILE THRU 0240-EXIT.
032300
032400     MOVE SPACE TO MNT-LISTING-LINE.
032500     MOVE '*** MAINTENANCE HISTORY ***' TO MNT-LISTING-LINE.
032600     WRITE MNT-LISTING-LINE.
032700
032800     MOVE 'N' TO WS-NOT-FOUND-SW.
032900     SET WS-NOT-FOUND TO TRUE.
033000     MOVE TLM-VEH-REG-NO TO WS-KEY-UPPER.
033100     INSPECT WS-KEY-UPPER CONVERTING WS-LOWER-CASE TO
033200                                      WS-UPPER-CASE.
033300
033400     PERFORM 0231-CHECK-ONE-HIST-ENTRY THRU 0231-EXIT
033500         VARYING WS-SUB1 FROM 1 BY 1
033600               UNTIL WS-SUB1 > MNT-ENTRY-COUNT.
033700
033800     IF WS-NOT-FOUND
033900         MOVE SPACE TO MNT-LISTING-LINE
034000         MOVE '    NO MAINTENANCE HISTORY FOR THAT REG-NO.' TO
034100                                             MNT-LISTING-LINE
034200         WRITE MNT-LISTING-LINE
034300     END-IF.
034400
034500     PERFORM 0250-CLOSE-LISTING-FILE THRU 0250-EXIT.
034600
034700 0230-EXIT.
034800     EXIT.
034900
035000 0231-CHECK-ONE-HIST-ENTRY.
035100
035200     MOVE M-VEH-REG-NO (WS-SUB1) TO WS-TABLE-KEY-UPPER.
035300     INSPECT WS-TABLE-KEY-UPPER CONVERTING WS-LOWER-CASE TO
035400                                            WS-UPPER-CASE.
035500     IF WS-TABLE-KEY-UPPER = WS-KEY-UPPER
035600         SET WS-NOT-FOUND TO FALSE
035700         COMPUTE NUM-7 = M-COST (WS-SUB1) * 100
035800         PERFORM 8000-EDIT-DOLLARS-7 THRU 8000-EDIT-DOLLARS-7-EXIT
035900         MOVE SPACE TO MNT-LISTING-LINE
036000         STRING M-VEH-REG-NO (WS-SUB1)     DELIMITED BY SPACE
036100                ' '                        DELIMITED BY SIZE
036200                M-SERVICE-TYPE (WS-SUB1)   DELIMITED BY SPACE
036300                ' '                        DELIMITED BY SIZE
036400                M-SERVICE-DATE (WS-SUB1)   DELIMITED BY SPACE
036500                ' MILEAGE '                DELIMITED BY SIZE
036600                M-MILEAGE-AT-SERVICE (WS-SUB1)
036700                                            DELIMITED BY SIZE
036800                ' COST '                   DELIMITED BY SIZE
036900                DC-7                       DELIMITED BY SIZE
037000                INTO MNT-LISTING-LINE
037100         END-STRING
037200         WRITE MNT-LISTING-LINE
037300     END-IF.
037400
037500 0231-EXIT.
037600     EXIT.
037700
037800 0240-OPEN-LISTING-FILE.
037900
038000     IF WS-PRINT-FIRST-OPEN
038100         OPEN OUTPUT MNT-LISTING-FILE
038200         MOVE 'N' TO WS-PRINT-OPEN-SW
038300     ELSE
038400         OPEN EXTEND MNT-LISTING-FILE
038500     END-IF.
038600
038700 0240-EXIT.
038800     EXIT.
038900
039000 0250-CLOSE-LISTING-FILE.
039100
039200     CLOSE MNT-LISTING-FILE.
039300
039400 0250-EXIT.
039500     EXIT.
039600
039700 0300-BUILD-PRIORITY-QUEUE.
039800
039900* SNAPSHOT, NOT A LIVE VIEW - TAKEN ONCE, ON THIS PROGRAM'S
040000* FIRST CALL OF THE RUN, FROM VEH-TABLE AS IT STANDS AT THAT
040100* MOMENT.  VEHICLES ADDED AFTER THIS POINT NEVER APPEAR HERE.
040200     MOVE VEH-ENTRY-COUNT TO MPQ-ENTRY-COUNT.
040300     MOVE 1               TO MPQ-HEAD.
040400
040500     PERFORM 0301-COPY-ONE-VEHICLE THRU 0301-EXIT
040600         VARYING WS-SUB1 FROM 1 BY 1
040700               UNTIL WS-SUB1 > VEH-ENTRY-COUNT.
040800
040900     PERFORM 0500-QUICKSORT THRU 0590-EXIT.
041000
041100 0300-EXIT.
041200     EXIT.
041300
041400 0301-COPY-ONE-VEHICLE.
041500
041600     MOVE V-REG-NO (WS-SUB1)  TO MPQ-REG-NO (WS-SUB1).
041700     MOVE V-MILEAGE (WS-SUB1) TO MPQ-MILEAGE (WS-SUB1).
041800
041900 0301-EXIT.
042000     EXIT.
042100
042200 0500-QUICKSORT.
042300
042400* LOMUTO PARTITION, LAST ELEMENT AS PIVOT - SAME QUICKSORT
042500* SHAPE USED IN ADOMP2 AND ADOMP5.
042600     MOVE 1                 TO QS-STACK-TOP.
042700     MOVE 1                 TO QS-LOW (1).
042800     MOVE MPQ-ENTRY-COUNT   TO QS-HIGH (1).
042900
043000     PERFORM 0501-POP-AND-SPLIT THRU 0501-EXIT
043100         UNTIL QS-STACK-TOP = ZERO.
043200
043300 0590-EXIT.
043400     EXIT.
043500
043600 0501-POP-AND-SPLIT.
043700
043800     MOVE QS-LOW (QS-STACK-TOP)  TO QS-CUR-LOW.
043900     MOVE QS-HIGH (QS-STACK-TOP) TO QS-CUR-HIGH.
044000     SUBTRACT 1 FROM QS-STACK-TOP.
044100     IF QS-CUR-LOW < QS-CUR-HIGH
044200         PERFORM 0510-PARTITION THRU 0510-EXIT
044300         ADD 1 TO QS-STACK-TOP
044400         MOVE QS-CUR-LOW      TO QS-LOW (QS-STACK-TOP)
044500         COMPUTE QS-HIGH (QS-STACK-TOP) = QS-PIVOT-IDX - 1
044600         ADD 1 TO QS-STACK-TOP
044700         COMPUTE QS-LOW (QS-STACK-TOP) = QS-PIVOT-IDX + 1
044800         MOVE QS-CUR-HIGH     TO QS-HIGH (QS-STACK-TOP)
044900     END-IF.
045000
045100 0501-EXIT.
045200     EXIT.
045300
045400 0510-PARTITION.
045500
045600     MOVE MPQ-MILEAGE (QS-CUR-HIGH) TO QS-PIVOT-VALUE.
045700     COMPUTE QS-I = QS-CUR-LOW - 1.
045800
045900     PERFORM 0511-PARTITION-SCAN THRU 0511-EXIT
046000         VARYING QS-J FROM QS-CUR-LOW BY 1
046100               UNTIL QS-J > QS-CUR-HIGH - 1.
046200
046300     ADD 1 TO QS-I.
046400     MOVE MPQ-ENTRY (QS-I)        TO QS-SWAP-HOLD.
046500     MOVE MPQ-ENTRY (QS-CUR-HIGH) TO MPQ-ENTRY (QS-I).
046600     MOVE QS-SWAP-HOLD            TO MPQ-ENTRY (QS-CUR-HIGH).
046700     MOVE QS-I TO QS-PIVOT-IDX.
046800
046900 0510-EXIT.
047000     EXIT.
047100
047200 0511-PARTITION-SCAN.
047300
047400     IF MPQ-MILEAGE (QS-J) <= QS-PIVOT-VALUE
047500         ADD 1 TO QS-I
047600         MOVE MPQ-ENTRY (QS-I) TO QS-SWAP-HOLD
047700         MOVE MPQ-ENTRY (QS-J) TO MPQ-ENTRY (QS-I)
047800         MOVE QS-SWAP-HOLD     TO MPQ-ENTRY (QS-J)
047900     END-IF.
048000
048100 0511-EXIT.
048200     EXIT.
048300
048400     COPY ADOMNUM.
