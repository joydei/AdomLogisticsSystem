000100******************************************************************
000200*DESCRIPTION: IN-MEMORY DELIVERY SEQUENCE, FILE ORDER PRESERVED *
000300*             FOR LOAD AND FOR REWRITE -- REPLACES THE SOURCE   *
000400*             SYSTEM'S SINGLY LINKED LIST WITH AN OCCURS TABLE  *
000500*             WALKED IN SUBSCRIPT ORDER.                        *
000600******************************************************************
000700 01  DEL-TABLE.
000800     03  DEL-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
000900     03  FILLER                        PIC X(01) VALUE SPACE.
001000     03  DEL-ENTRY OCCURS 1 TO 5000 TIMES
001100                   DEPENDING ON DEL-ENTRY-COUNT
001200                   INDEXED BY DEL-IDX.
001300         05  L-PACKAGE-ID               PIC X(20).
001400         05  L-ORIGIN                   PIC X(50).
001500         05  L-DESTINATION              PIC X(50).
001600         05  L-ETA                      PIC X(16).
001700         05  L-VEHICLE-REG-NO           PIC X(20).
001800         05  L-DRIVER-ID                PIC X(15).
001900         05  L-STATUS                   PIC X(11).
