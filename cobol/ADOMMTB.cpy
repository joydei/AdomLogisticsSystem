000100******************************************************************
000200*DESCRIPTION: IN-MEMORY MAINTENANCE EVENT LIST (FILE ORDER) AND *
000300*             THE MILEAGE-PRIORITY QUEUE.  THE PRIORITY QUEUE IS*
000400*             A SNAPSHOT OF VEH-TABLE TAKEN ONCE, AT THE START  *
000500*             OF THIS STEP, AND SORTED ASCENDING BY MILEAGE --  *
000600*             VEHICLES ADDED TO THE MASTER AFTER THE SNAPSHOT   *
000700*             DO NOT APPEAR HERE FOR THE REST OF THE RUN.       *
000800******************************************************************
000900 01  MNT-TABLE.
001000     03  MNT-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
001100     03  FILLER                        PIC X(01) VALUE SPACE.
001200     03  MNT-ENTRY OCCURS 1 TO 5000 TIMES
001300                   DEPENDING ON MNT-ENTRY-COUNT
001400                   INDEXED BY MNT-IDX.
001500         05  M-VEH-REG-NO               PIC X(20).
001600         05  M-SERVICE-TYPE             PIC X(50).
001700         05  M-SERVICE-DATE             PIC X(10).
001800         05  M-MILEAGE-AT-SERVICE       PIC 9(07).
001900         05  M-PARTS-REPLACED           PIC X(100).
002000         05  M-COST                     PIC 9(07)V9(02).
002100         05  M-NEXT-SERVICE-DATE        PIC X(10).
002200
002300 01  MNT-PRIORITY-QUEUE.
002400     03  MPQ-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
002500     03  MPQ-HEAD                      PIC 9(05) COMP VALUE 1.
002600     03  FILLER                        PIC X(01) VALUE SPACE.
002700     03  MPQ-ENTRY OCCURS 1 TO 2000 TIMES
002800                   DEPENDING ON MPQ-ENTRY-COUNT
002900                   INDEXED BY MPQ-IDX.
003000         05  MPQ-REG-NO                 PIC X(20).
003100         05  MPQ-MILEAGE                PIC 9(07).
