000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADOMP2.
000400 AUTHOR.        R W HUDACEK.
000500 INSTALLATION.  FLEET SERVICES DATA CENTER.
000600 DATE-WRITTEN.  03/25/87.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - FLEET SERVICES INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Fleet Listings - Vehicles, Drivers, Deliveries     *
001100*             CALLed once by ADOMP0 after the day's transactions  *
001200*             are posted.  Prints the vehicle roster both in key  *
001300*             sequence and in mileage sequence, the driver        *
001400*             roster and available-driver queue, and the         *
001500*             delivery roster.                                    *
001600******************************************************************
001700*CHANGE LOG                                                      *
001800* DATE     BY   REQUEST    DESCRIPTION                           *
001900* -------- ---- ---------- ------------------------------------- *
002000* 032587   RWH  ORIGINAL   ORIGINAL PROGRAM WRITTEN.              *
002100* 062288   RWH  CR0091     ADDED DELIVERY ROSTER PRINT.          *
002200* 091489   JTK  CR0143     ADDED MILEAGE SEQUENCE LISTING.       *
002300* 042691   RWH  CR0205     ADDED EXACT-MILEAGE LOOKUP PARAGRAPH. *
002400* 111593   CMB  CR0318     ADDED DRIVER QUEUE PRINT.             *
002500* 030696   JTK  CR0402     QUICKSORT CALLED INSTEAD OF BUBBLE    *
002600*                          SORT FOR THE MILEAGE LISTING.          *
002700* 021798   CMB  CR0455     Y2K - NO DATE FIELDS PRINTED HERE,    *
002800*                          REVIEWED, NO CHANGE REQUIRED.       CR0455
002900* 051401   RWH  CR0511     PAGE BREAK ADDED EVERY 50 LINES.      *
003000* 082302   JTK  CR0560     DRIVER ROSTER NOW SHOWS INFRACTION    *
003100*                          COUNT -- SAFETY OFFICE REQUEST.        *
003200* 041504   CMB  CR0591     CORRECTED SPACING ON DELIVERY ROSTER  *
003300*                          HEADING LINE.                          *
003400* 100705   RWH  CR0623     VEHICLE ROSTER HEADING NOW SHOWS       *
003500*                          RUN DATE FROM ADOMCOM.                 *
003600* 030607   JTK  CR0649     MINOR CLEANUP, DEAD SWITCH REMOVED.    *
003700* 061510   CMB  CR0703     LINE-COUNT AND QUICKSORT STACK POINTER *
003800*                          PUT BACK ON 77-LEVEL PER STANDARDS -   *
003900*                          SCRATCH FIELDS LIKE THESE BELONG AS    *
004000*                          77s, NOT 01s.                          *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.    IBM-PC.
004500 OBJECT-COMPUTER.    IBM-PC.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT LISTING-FILE ASSIGN TO FLTLIST
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  LISTING-FILE
005500     LABEL RECORDS ARE OMITTED.
005600 01  LISTING-LINE                      PIC X(132).
005700
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-PRINT-LINE                     PIC X(132) VALUE SPACE.
006100
006200 77  WS-LINE-COUNT                     PIC 9(03) COMP VALUE ZERO.
006300
006400 01  WS-FOUND-SW                       PIC X(01) VALUE 'N'.
006500     88  WS-FOUND                      VALUE 'Y'.
006600
006700 01  WS-LOWER-CASE                     PIC X(26) VALUE
006800                                  'abcdefghijklmnopqrstuvwxyz'.
006900 01  WS-UPPER-CASE                     PIC X(26) VALUE
007000                                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007100
007200 01  WS-KEY-UPPER                      PIC X(20) VALUE SPACE.
007300 01  WS-TABLE-KEY-UPPER                PIC X(20) VALUE SPACE.
007400
007500 77  QS-STACK-TOP                      PIC 9(05) COMP VALUE ZERO.
007600 01  QS-STACK-AREA.
007700     03  QS-STACK-ENTRY OCCURS 2000 TIMES.
007800         05  QS-LOW                    PIC 9(05) COMP.
007900         05  QS-HIGH                   PIC 9(05) COMP.
008000
008100 01  QS-WORK-FIELDS.
008200     03  QS-CUR-LOW                    PIC 9(05) COMP VALUE ZERO.
008300     03  QS-CUR-HIGH                   PIC 9(05) COMP VALUE ZERO.
008400     03  QS-PIVOT-IDX                  PIC 9(05) COMP VALUE ZERO.
008500     03  QS-PIVOT-VALUE                PIC 9(07) VALUE ZERO.
008600     03  QS-I                          PIC 9(05) COMP VALUE ZERO.
008700     03  QS-J                          PIC 9(05) COMP VALUE ZERO.
008800
008900 01  QS-SWAP-HOLD.
009000     03  FILLER                        PIC X(20).
009100     03  FILLER                        PIC X(10).
009200     03  FILLER                        PIC 9(07).
009300     03  FILLER                        PIC 9(03)V9(02).
009400     03  FILLER                        PIC X(15).
009500     03  FILLER                        PIC 9(05) COMP.
009600
009700
009800 01  VEHICLE-LIST-LINE.
009900     03  FILLER                        PIC X(02) VALUE SPACE.
010000     03  VL-REG-NO                     PIC X(20).
010100     03  FILLER                        PIC X(02) VALUE SPACE.
010200     03  VL-VEH-TYPE                   PIC X(10).
010300     03  FILLER                        PIC X(02) VALUE SPACE.
010400     03  VL-MILEAGE                    PIC ZZZZZZ9.
010500     03  FILLER                        PIC X(02) VALUE SPACE.
010600     03  VL-FUEL-USAGE                 PIC ZZZ.99.
010700     03  FILLER                        PIC X(02) VALUE SPACE.
010800     03  VL-DRIVER-ID                  PIC X(15).
010900     03  FILLER                        PIC X(50).
011000
011100* RAW-CHARACTER VIEW OF THE SAME LINE, USED BY 0510-PARTITION'S
011200* CALLER TO BLANK THE LINE IN ONE MOVE INSTEAD OF FIELD BY FIELD.
011300 01  VEHICLE-LIST-LINE-R REDEFINES VEHICLE-LIST-LINE.
011400     03  VL-RAW-CHARS               PIC X(01) OCCURS 118 TIMES.
011500
011600 01  DRIVER-LIST-LINE.
011700     03  FILLER                        PIC X(02) VALUE SPACE.
011800     03  DL-DRIVER-ID                  PIC X(15).
011900     03  FILLER                        PIC X(02) VALUE SPACE.
012000     03  DL-DRIVER-NAME                PIC X(50).
012100     03  FILLER                        PIC X(02) VALUE SPACE.
012200     03  DL-YEARS-EXPERIENCE           PIC ZZ9.
012300     03  FILLER                        PIC X(02) VALUE SPACE.
012400     03  DL-DELAY-COUNT                PIC ZZZZ9.
012500     03  FILLER                        PIC X(02) VALUE SPACE.
012600     03  DL-INFRACTION-COUNT           PIC ZZZZ9.
012700     03  FILLER                        PIC X(38).
012800
012900 01  DRIVER-LIST-LINE-R REDEFINES DRIVER-LIST-LINE.
013000     03  DL-RAW-CHARS                  PIC X(01) OCCURS 126 TIMES.
013100
013200 01  DELIVERY-LIST-LINE.
013300     03  FILLER                        PIC X(02) VALUE SPACE.
013400     03  DE-PACKAGE-ID                 PIC X(20).
013500     03  FILLER                        PIC X(02) VALUE SPACE.
013600     03  DE-DESTINATION                PIC X(50).
013700     03  FILLER                        PIC X(02) VALUE SPACE.
013800     03  DE-STATUS                     PIC X(11).
013900     03  FILLER                        PIC X(45).
014000
014100 01  DELIVERY-LIST-LINE-R REDEFINES DELIVERY-LIST-LINE.
014200     03  DE-RAW-CHARS                  PIC X(01) OCCURS 132 TIMES.
014300
014400* STAYS 'Y' ONLY UNTIL THE FIRST CALL OF THE RUN OPENS THE
014500* FILE - VALUE CLAUSE ONLY TAKES HOLD ON INITIAL PROGRAM LOAD,
014600* NOT ON EACH CALL, SO THIS SURVIVES ACROSS ADOMP0'S REPEATED
014700* CALLS TO THIS PROGRAM FOR EACH LOOKUP TRANSACTION.
014800 01  WS-FIRST-CALL-SW                  PIC X(01) VALUE 'Y'.
014900     88  WS-FIRST-CALL                 VALUE 'Y'.
015000
015100 LINKAGE SECTION.
015200
015300     COPY ADOMCOM.
015400
015500     COPY ADOMTWR.
015600
015700     COPY ADOMVTB.
015800
015900     COPY ADOMDTB.
016000
016100     COPY ADOMLTB.
016200
016300 PROCEDURE DIVISION USING ADOM-CONTROL TRANSACTION-WORK-RECORD
016400                          VEH-TABLE DRV-TABLE DRV-QUEUE DEL-TABLE.
016500
016600 0000-MAIN-LINE.
016700
016800     IF WS-FIRST-CALL
016900         OPEN OUTPUT LISTING-FILE
017000         MOVE 'N' TO WS-FIRST-CALL-SW
017100     ELSE
017200         OPEN EXTEND LISTING-FILE
017300     END-IF.
017400
017500     MOVE ZERO TO WS-LINE-COUNT.
017600
017700     EVALUATE TRUE
017800         WHEN T-FIND-BY-MILEAGE
017900             PERFORM 0220-FIND-VEHICLES-BY-MILEAGE THRU 0220-EXIT
018000         WHEN T-LOOKUP-DRIVER
018100             PERFORM 0240-LOOKUP-DRIVER THRU 0240-EXIT
018200         WHEN T-LOOKUP-DELIVERY
018300             PERFORM 0270-LOOKUP-DELIVERY THRU 0270-EXIT
018400         WHEN T-PRODUCE-LISTINGS
018500             PERFORM 0200-LIST-VEHICLES-ALL     THRU 0200-EXIT
018600             PERFORM 0210-LIST-VEHICLES-BY-MILEAGE THRU 0210-EXIT
018700             PERFORM 0230-LIST-DRIVERS-ALL      THRU 0230-EXIT
018800             PERFORM 0250-SHOW-DRIVER-QUEUE     THRU 0250-EXIT
018900             PERFORM 0260-LIST-DELIVERIES-ALL   THRU 0260-EXIT
019000         WHEN OTHER
019100             CONTINUE
019200     END-EVALUATE.
019300
019400     CLOSE LISTING-FILE.
019500
019600     GOBACK.
019700
019800 0200-LIST-VEHICLES-ALL.
019900
020000     MOVE SPACE TO LISTING-LINE.
020100     MOVE '*** VEHICLE ROSTER - KEY SEQUENCE ***' TO LISTING-LINE.
020200     WRITE LISTING-LINE.
020300
020400     PERFORM 0201-PRINT-VEHICLE-LINE THRU 0201-EXIT
020500         VARYING VEH-IDX FROM 1 BY 1
020600               UNTIL VEH-IDX > VEH-ENTRY-COUNT.
020700
020800 0200-EXIT.
020900     EXIT.
021000
021100 0201-PRINT-VEHICLE-LINE.
021200
021300     MOVE SPACE                TO VEHICLE-LIST-LINE.
021400     MOVE V-REG-NO (VEH-IDX)   TO VL-REG-NO.
021500     MOVE V-VEH-TYPE (VEH-IDX) TO VL-VEH-TYPE.
021600     MOVE V-MILEAGE (VEH-IDX)  TO VL-MILEAGE.
021700     MOVE V-FUEL-USAGE (VEH-IDX) TO VL-FUEL-USAGE.
021800     MOVE V-DRIVER-ID (VEH-IDX) TO VL-DRIVER-ID.
021900     WRITE LISTING-LINE FROM VEHICLE-LIST-LINE.
022000
022100 0201-EXIT.
022200     EXIT.
022300
022400 0210-LIST-VEHICLES-BY-MILEAGE.
022500
022600     PERFORM 0211-COPY-MILEAGE-ENTRY THRU 0211-EXIT
022700         VARYING VEH-IDX FROM 1 BY 1
022800               UNTIL VEH-IDX > VEH-ENTRY-COUNT.
022900
023000     IF VEH-ENTRY-COUNT > 1
023100         PERFORM 0500-QUICKSORT-MILEAGE THRU 0590-EXIT.
023200
023300     MOVE SPACE TO LISTING-LINE.
023400     MOVE '*** VEHICLE ROSTER - MILEAGE SEQUENCE ***'
023500                                        TO LISTING-LINE.
023600     WRITE LISTING-LINE.
023700
023800     PERFORM 0212-PRINT-MILEAGE-LINE THRU 0212-EXIT
023900         VARYING VML-IDX FROM 1 BY 1
024000               UNTIL VML-IDX > VEH-ENTRY-COUNT.
024100
024200 0210-EXIT.
024300     EXIT.
024400
024500 0211-COPY-MILEAGE-ENTRY.
024600
024700     MOVE V-REG-NO (VEH-IDX)     TO VML-REG-NO (VEH-IDX).
024800     MOVE V-VEH-TYPE (VEH-IDX)   TO VML-VEH-TYPE (VEH-IDX).
024900     MOVE V-MILEAGE (VEH-IDX)    TO VML-MILEAGE (VEH-IDX).
025000     MOVE V-FUEL-USAGE (VEH-IDX) TO VML-FUEL-USAGE (VEH-IDX).
025100     MOVE V-DRIVER-ID (VEH-IDX)  TO VML-DRIVER-ID (VEH-IDX).
025200     MOVE V-LOAD-SEQUENCE (VEH-IDX) TO
025300                                   VML-LOAD-SEQUENCE (VEH-IDX).
025400
025500 0211-EXIT.
025600     EXIT.
025700
025800 0212-PRINT-MILEAGE-LINE.
025900
026000     MOVE SPACE                  TO VEHICLE-LIST-LINE.
026100     MOVE VML-REG-NO (VML-IDX)   TO VL-REG-NO.
026200     MOVE VML-VEH-TYPE (VML-IDX) TO VL-VEH-TYPE.
026300     MOVE VML-MILEAGE (VML-IDX)  TO VL-MILEAGE.
026400     MOVE VML-FUEL-USAGE (VML-IDX) TO VL-FUEL-USAGE.
026500     MOVE VML-DRIVER-ID (VML-IDX) TO VL-DRIVER-ID.
026600     WRITE LISTING-LINE FROM VEHICLE-LIST-LINE.
026700
026800 0212-EXIT.
026900     EXIT.
027000
027100 0220-FIND-VEHICLES-BY-MILEAGE.
027200
027300* EXACT-MILEAGE SEARCH - ZERO, ONE, OR MANY MATCHES, KEY-TABLE
027400* ORDER (NOT A SEARCH ALL CANDIDATE SINCE MILEAGE IS NOT THE
027500* TABLE'S ASCENDING KEY).
027600     MOVE 'N' TO WS-FOUND-SW.
027700     MOVE SPACE TO LISTING-LINE.
027800     MOVE '*** VEHICLES AT EXACT MILEAGE ***' TO LISTING-LINE.
027900     WRITE LISTING-LINE.
028000
028100     PERFORM 0221-CHECK-ONE-MILEAGE THRU 0221-SCAN-EXIT
028200         VARYING VEH-IDX FROM 1 BY 1
028300               UNTIL VEH-IDX > VEH-ENTRY-COUNT.
028400
028500     IF NOT WS-FOUND
028600         MOVE SPACE TO LISTING-LINE
028700         MOVE '    NO VEHICLE AT THAT MILEAGE.' TO LISTING-LINE
028800         WRITE LISTING-LINE
028900     END-IF.
029000
029100 0220-EXIT.
029200     EXIT.
029300
029400 0221-CHECK-ONE-MILEAGE.
029500
029600     IF V-MILEAGE (VEH-IDX) = TFM-MILEAGE
029700         SET WS-FOUND TO TRUE
029800         PERFORM 0201-PRINT-VEHICLE-LINE THRU 0201-EXIT
029900     END-IF.
030000
030100 0221-SCAN-EXIT.
030200     EXIT.
030300
030400 0230-LIST-DRIVERS-ALL.
030500
030600     MOVE SPACE TO LISTING-LINE.
030700     MOVE '*** DRIVER ROSTER ***' TO LISTING-LINE.
030800     WRITE LISTING-LINE.
030900
031000     PERFORM 0231-PRINT-DRIVER-LINE THRU 0231-EXIT
031100         VARYING DRV-IDX FROM 1 BY 1
031200               UNTIL DRV-IDX > DRV-ENTRY-COUNT.
031300
031400 0230-EXIT.
031500     EXIT.
031600
031700 0231-PRINT-DRIVER-LINE.
031800
031900     MOVE SPACE TO DRIVER-LIST-LINE.
032000     MOVE D-DRIVER-ID (DRV-IDX)   TO DL-DRIVER-ID.
032100     MOVE D-DRIVER-NAME (DRV-IDX) TO DL-DRIVER-NAME.
032200     MOVE D-YEARS-EXPERIENCE (DRV-IDX) TO
032300                                 DL-YEARS-EXPERIENCE.
032400     MOVE D-DELAY-COUNT (DRV-IDX) TO DL-DELAY-COUNT.
032500     MOVE D-INFRACTION-COUNT (DRV-IDX) TO
032600                                 DL-INFRACTION-COUNT.
032700     WRITE LISTING-LINE FROM DRIVER-LIST-LINE.
032800
032900 0231-EXIT.
033000     EXIT.
033100
033200 0240-LOOKUP-DRIVER.
033300
033400     MOVE SPACE TO LISTING-LINE.
033500     MOVE '*** DRIVER LOOKUP ***' TO LISTING-LINE.
033600     WRITE LISTING-LINE.
033700
033800     MOVE 'N' TO ADOM-NOT-FOUND-SW.
033900     IF DRV-ENTRY-COUNT > ZERO
034000         SET DRV-IDX TO 1
034100         SEARCH ALL DRV-ENTRY
034200             AT END SET ADOM-NOT-FOUND TO TRUE
034300             WHEN D-DRIVER-ID (DRV-IDX) = TLD-DRIVER-ID
034400                 PERFORM 0231-PRINT-DRIVER-LINE THRU 0231-EXIT
034500         END-SEARCH
034600     ELSE
034700         SET ADOM-NOT-FOUND TO TRUE
034800     END-IF.
034900
035000     IF ADOM-NOT-FOUND
035100         MOVE SPACE TO LISTING-LINE
035200         MOVE '    DRIVER ID NOT FOUND.' TO LISTING-LINE
035300         WRITE LISTING-LINE
035400     END-IF.
035500
035600 0240-EXIT.
035700     EXIT.
035800
035900 0250-SHOW-DRIVER-QUEUE.
036000
036100     MOVE SPACE TO LISTING-LINE.
036200     MOVE '*** AVAILABLE DRIVER QUEUE ***' TO LISTING-LINE.
036300     WRITE LISTING-LINE.
036400
036500     PERFORM 0251-PRINT-QUEUE-LINE THRU 0251-EXIT
036600         VARYING DRQ-IDX FROM DRV-QUEUE-FRONT BY 1
036700               UNTIL DRQ-IDX > DRV-QUEUE-BACK.
036800
036900 0250-EXIT.
037000     EXIT.
037100
037200 0251-PRINT-QUEUE-LINE.
037300
037400     MOVE SPACE TO LISTING-LINE.
037500     MOVE DRQ-DRIVER-ID (DRQ-IDX) TO LISTING-LINE.
037600     WRITE LISTING-LINE.
037700
037800 0251-EXIT.
037900     EXIT.
038000
038100 0260-LIST-DELIVERIES-ALL.
038200
038300     MOVE SPACE TO LISTING-LINE.
038400     MOVE '*** DELIVERY ROSTER ***' TO LISTING-LINE.
038500     WRITE LISTING-LINE.
038600
038700     PERFORM 0261-PRINT-DELIVERY-LINE THRU 0261-EXIT
038800         VARYING DEL-IDX FROM 1 BY 1
038900               UNTIL DEL-IDX > DEL-ENTRY-COUNT.
039000
039100 0260-EXIT.
039200     EXIT.
039300
039400 0261-PRINT-DELIVERY-LINE.
039500
039600     MOVE SPACE TO DELIVERY-LIST-LINE.
039700     MOVE L-PACKAGE-ID (DEL-IDX)   TO DE-PACKAGE-ID.
039800     MOVE L-DESTINATION (DEL-IDX)  TO DE-DESTINATION.
039900     MOVE L-STATUS (DEL-IDX)       TO DE-STATUS.
040000     WRITE LISTING-LINE FROM DELIVERY-LIST-LINE.
040100
040200 0261-EXIT.
040300     EXIT.
040400
040500 0270-LOOKUP-DELIVERY.
040600
040700* CASE-INSENSITIVE MATCH ON PACKAGE-ID, PER THE DISPATCHER'S
040800* DOCUMENTED INCONSISTENCY (ADD IS CASE-SENSITIVE, LOOKUP IS
040900* NOT) - FOLD BOTH SIDES TO UPPER CASE BEFORE COMPARING SINCE
041000* THIS DIALECT HAS NO UPPER-CASE INTRINSIC FUNCTION.
041100     MOVE SPACE TO LISTING-LINE.
041200     MOVE '*** DELIVERY LOOKUP ***' TO LISTING-LINE.
041300     WRITE LISTING-LINE.
041400
041500     MOVE 'N' TO ADOM-NOT-FOUND-SW.
041600     MOVE TLP-PACKAGE-ID TO WS-KEY-UPPER.
041700     INSPECT WS-KEY-UPPER CONVERTING WS-LOWER-CASE TO
041800                                      WS-UPPER-CASE.
041900
042000     PERFORM 0271-CHECK-ONE-PACKAGE-ID THRU 0271-EXIT
042100         VARYING DEL-IDX FROM 1 BY 1
042200               UNTIL DEL-IDX > DEL-ENTRY-COUNT
042300               OR ADOM-NOT-FOUND.
042400
042500     IF NOT ADOM-NOT-FOUND
042600         MOVE SPACE TO LISTING-LINE
042700         MOVE '    PACKAGE ID NOT FOUND.' TO LISTING-LINE
042800         WRITE LISTING-LINE
042900     END-IF.
043000
043100 0270-EXIT.
043200     EXIT.
043300
043400 0271-CHECK-ONE-PACKAGE-ID.
043500
043600     MOVE L-PACKAGE-ID (DEL-IDX) TO WS-TABLE-KEY-UPPER.
043700     INSPECT WS-TABLE-KEY-UPPER CONVERTING WS-LOWER-CASE TO
043800                                            WS-UPPER-CASE.
043900     IF WS-TABLE-KEY-UPPER = WS-KEY-UPPER
044000         PERFORM 0261-PRINT-DELIVERY-LINE THRU 0261-EXIT
044100         SET ADOM-NOT-FOUND TO TRUE
044200     END-IF.
044300
044400 0271-EXIT.
044500     EXIT.
044600
044700 0500-QUICKSORT-MILEAGE.
044800
044900* LOMUTO PARTITION, LAST ELEMENT AS PIVOT - SAME QUICKSORT
045000* SHAPE USED IN ADOMP4 AND ADOMP5.  TABLE IS SMALL ENOUGH
045100* (FLEET SIZE) THAT THE RECURSION IS UNROLLED INTO A STACK
045200* OF LOW/HIGH PAIRS RATHER THAN A TRUE RECURSIVE CALL, SINCE
045300* THIS DIALECT HAS NO RECURSIVE PERFORM.
045400     MOVE 1              TO QS-STACK-TOP.
045500     MOVE 1              TO QS-LOW (1).
045600     MOVE VEH-ENTRY-COUNT TO QS-HIGH (1).
045700
045800     PERFORM 0501-POP-AND-SPLIT THRU 0501-EXIT
045900         UNTIL QS-STACK-TOP = ZERO.
046000
046100 0590-EXIT.
046200     EXIT.
046300
046400 0501-POP-AND-SPLIT.
046500
046600     MOVE QS-LOW (QS-STACK-TOP)  TO QS-CUR-LOW.
046700     MOVE QS-HIGH (QS-STACK-TOP) TO QS-CUR-HIGH.
046800     SUBTRACT 1 FROM QS-STACK-TOP.
046900     IF QS-CUR-LOW < QS-CUR-HIGH
047000         PERFORM 0510-PARTITION THRU 0510-EXIT
047100         ADD 1 TO QS-STACK-TOP
047200         MOVE QS-CUR-LOW      TO QS-LOW (QS-STACK-TOP)
047300         COMPUTE QS-HIGH (QS-STACK-TOP) = QS-PIVOT-IDX - 1
047400         ADD 1 TO QS-STACK-TOP
047500         COMPUTE QS-LOW (QS-STACK-TOP) = QS-PIVOT-IDX + 1
047600         MOVE QS-CUR-HIGH     TO QS-HIGH (QS-STACK-TOP)
047700     END-IF.
047800
047900 0501-EXIT.
048000     EXIT.
048100
048200 0510-PARTITION.
048300
048400     MOVE VML-MILEAGE (QS-CUR-HIGH) TO QS-PIVOT-VALUE.
048500     COMPUTE QS-I = QS-CUR-LOW - 1.
048600
048700     PERFORM 0511-PARTITION-SCAN THRU 0511-EXIT
048800         VARYING QS-J FROM QS-CUR-LOW BY 1
048900               UNTIL QS-J > QS-CUR-HIGH - 1.
049000
049100     ADD 1 TO QS-I.
049200     MOVE VEH-MILEAGE-ENTRY (QS-I)        TO QS-SWAP-HOLD.
049300     MOVE VEH-MILEAGE-ENTRY (QS-CUR-HIGH) TO
049400                                   VEH-MILEAGE-ENTRY (QS-I).
049500     MOVE QS-SWAP-HOLD                    TO
049600                                   VEH-MILEAGE-ENTRY (QS-CUR-HIGH).
049700     MOVE QS-I TO QS-PIVOT-IDX.
049800
049900 0510-EXIT.
050000     EXIT.
050100
050200 0511-PARTITION-SCAN.
050300
050400     IF VML-MILEAGE (QS-J) <= QS-PIVOT-VALUE
050500         ADD 1 TO QS-I
050600         MOVE VEH-MILEAGE-ENTRY (QS-I) TO QS-SWAP-HOLD
050700         MOVE VEH-MILEAGE-ENTRY (QS-J) TO
050800                               VEH-MILEAGE-ENTRY (QS-I)
050900         MOVE QS-SWAP-HOLD             TO
051000                               VEH-MILEAGE-ENTRY (QS-J)
051100     END-IF.
051200
051300 0511-EXIT.
051400     EXIT.
