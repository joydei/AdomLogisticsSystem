000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADOMP5.
000400 AUTHOR.        R W HOLLIS.
000500 INSTALLATION.  FLEET SERVICES DATA CENTER.
000600 DATE-WRITTEN.  10/02/89.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - FLEET SERVICES INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Fuel Efficiency Report                             *
001100*             Separate report step, run after ADOMP0 has         *
001200*             rewritten the vehicle master for the day.  Reads   *
001300*             VEHMAST on its own (this is not CALLed by ADOMP0 - *
001400*             it is the second step of the batch run) and prints *
001500*             the fleet sorted by EFFICIENCY = FUEL-USAGE /      *
001600*             MILEAGE, the fleet average, and the average by     *
001700*             vehicle type.                                      *
001800******************************************************************
001900*CHANGE LOG                                                      *
002000* DATE     BY   REQUEST    DESCRIPTION                           *
002100* -------- ---- ---------- ------------------------------------- *
002200* 100289   RWH  ORIGINAL   ORIGINAL PROGRAM WRITTEN.               *
002300* 052692   JTK  CR0251     ADDED INEFFICIENT/EFFICIENT FLAGS.     *
002400* 110894   CMB  CR0333     GROUPED SUMMARY BY VEHICLE TYPE ADDED. *
002500* 021798   RWH  CR0455     Y2K REVIEW - NO DATE FIELDS IN THIS    *
002600*                          PROGRAM, NO CHANGE REQUIRED.        CR0455
002700* 061403   JTK  CR0591     QUICKSORT REPLACES THE OLD BUBBLE SORT *
002800*                          ON THE EFFICIENCY KEY, SAME SHAPE AS   *
002900*                          ADOMP2 AND ADOMP4.                     *
003000* 082209   CMB  CR0701     MILEAGE = 0 NO LONGER ABENDS - SORTS   *
003100*                          TO THE END, DISPLAYS AS ZERO.          *
003200* 050210   CMB  CR0653     GROUP LABEL WAS FOLDING VEHICLE TYPE   *
003300*                          TO UPPERCASE - AUDIT WANTED IT LOWER   *
003400*                          CASE FOR THE GROUPING LABEL, SWAPPED   *
003500*                          THE INSPECT DIRECTION.  ALSO WIDENED   *
003600*                          WS-EDIT-RATIO TO 3 INTEGER DIGITS - IT *
003700*                          WAS ONLY SAFE AT 2 WHILE ADOMP1 CAPPED *
003800*                          FUEL USAGE AT 99.99.                  *
003900* 061510   CMB  CR0703     WS-SUB1/WS-SUB2 AND QUICKSORT STACK    *
004000*                          POINTER PUT BACK ON 77-LEVEL PER       *
004100*                          STANDARDS - SCRATCH FIELDS LIKE THESE  *
004200*                          BELONG AS 77s, NOT 01s.                *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-PC.
004700 OBJECT-COMPUTER.    IBM-PC.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT VEHICLE-FILE      ASSIGN TO VEHMAST
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-VEH-STATUS.
005500     SELECT EFF-LISTING-FILE  ASSIGN TO EFFLIST
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100     COPY ADOMVEH.
006200
006300 FD  EFF-LISTING-FILE
006400     LABEL RECORDS ARE OMITTED.
006500 01  EFF-LISTING-LINE                  PIC X(132).
006600
006700 WORKING-STORAGE SECTION.
006800
006900     COPY ADOMVTB.
007000
007100 01  WS-VEH-STATUS                     PIC X(02) VALUE SPACE.
007200
007300 01  WS-CSV-LINE                       PIC X(80) VALUE SPACE.
007400 01  WS-CSV-LINE-R REDEFINES WS-CSV-LINE.
007500     03  WS-CSV-CHAR                   PIC X(01) OCCURS 80 TIMES.
007600
007700 01  WS-COMMA-WORK.
007800     03  WS-FIELD-1                    PIC X(20) VALUE SPACE.
007900     03  WS-FIELD-2                    PIC X(10) VALUE SPACE.
008000     03  WS-FIELD-3                    PIC X(07) VALUE SPACE.
008100     03  WS-FIELD-4                    PIC X(06) VALUE SPACE.
008200     03  WS-FIELD-5                    PIC X(15) VALUE SPACE.
008300
008400 01  WS-COMMA-WORK-R REDEFINES WS-COMMA-WORK.
008500     03  WS-COMMA-WORK-ALL             PIC X(58).
008600
008700 77  WS-SUB1                           PIC 9(05) COMP VALUE ZERO.
008800 77  WS-SUB2                           PIC 9(05) COMP VALUE ZERO.
008900
009000 01  WS-LOWER-CASE                     PIC X(26) VALUE
009100                                  'abcdefghijklmnopqrstuvwxyz'.
009200 01  WS-UPPER-CASE                     PIC X(26) VALUE
009300                                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
009400
009500* "INFINITY" FOR SORT PURPOSES ONLY - LARGER THAN ANY REAL
009600* FUEL-USAGE/MILEAGE RATIO CAN COME OUT TO, SO A MILEAGE = 0
009700* VEHICLE ALWAYS FALLS OFF THE END OF THE SORTED LISTING.
009800 01  WS-INFINITY-RATIO                 PIC 9(03)V9(09) VALUE
009900                                                  999.999999999.
010000
010100 01  WS-TOTAL-EFFICIENCY                PIC 9(07)V9(09) VALUE ZERO.
010200 01  WS-AVG-EFFICIENCY                  PIC 9(05)V9(09) VALUE ZERO.
010300 01  WS-AVG-EFFICIENCY-DISP             PIC 9(05)V9(05) VALUE ZERO.
010400 01  WS-HI-THRESHOLD                    PIC 9(05)V9(09) VALUE ZERO.
010500 01  WS-LO-THRESHOLD                    PIC 9(05)V9(09) VALUE ZERO.
010600
010700 01  WS-EDIT-AVG                        PIC ZZ9.99999.
010800 01  WS-EDIT-RATIO                      PIC ZZ9.99999.
010900
011000 01  WS-TYPE-LOWER                      PIC X(10) VALUE SPACE.
011100 01  WS-TYPE-LOWER-R REDEFINES WS-TYPE-LOWER.
011200     03  WS-TYPE-LOWER-CHARS            PIC X(01) OCCURS 10 TIMES.
011300
011400 01  WS-GROUP-LOWER                     PIC X(10) VALUE SPACE.
011500 01  WS-GROUP-LOWER-R REDEFINES WS-GROUP-LOWER.
011600     03  WS-GROUP-LOWER-CHARS           PIC X(01) OCCURS 10 TIMES.
011700
011800 01  WS-FOUND-GROUP-SW                  PIC X(01) VALUE 'N'.
011900     88  WS-FOUND-GROUP                 VALUE 'Y'.
012000
012100* EFFICIENCY WORK TABLE - ONE ENTRY PER VEHICLE, BUILT FROM
012200* VEH-TABLE, THEN SORTED ASCENDING BY EFF-SORT-VALUE.
012300 01  EFF-TABLE.
012400     03  EFF-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
012500     03  FILLER                        PIC X(01) VALUE SPACE.
012600     03  EFF-ENTRY OCCURS 1 TO 2000 TIMES
012700                   DEPENDING ON EFF-ENTRY-COUNT
012800                   INDEXED BY EFF-IDX.
012900         05  EFF-REG-NO                 PIC X(20).
013000         05  EFF-VEH-TYPE               PIC X(10).
013100         05  EFF-MILEAGE                PIC 9(07).
013200         05  EFF-DISPLAY-VALUE          PIC 9(03)V9(09).
013300         05  EFF-SORT-VALUE             PIC 9(03)V9(09).
013400
013500* ONE ENTRY PER DISTINCT VEHICLE TYPE, FIRST-SEEN ORDER -
013600* STANDS IN FOR THE HASH-MAP GROUPING OF THE SOURCE SYSTEM,
013700* SINCE THIS DIALECT HAS NO ASSOCIATIVE TABLE TYPE.
013800 01  GRP-TABLE.
013900     03  GRP-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
014000     03  FILLER                        PIC X(01) VALUE SPACE.
014100     03  GRP-ENTRY OCCURS 1 TO 50 TIMES
014200                   DEPENDING ON GRP-ENTRY-COUNT
014300                   INDEXED BY GRP-IDX.
014400         05  GRP-VEH-TYPE               PIC X(10).
014500         05  GRP-TOTAL                  PIC 9(07)V9(09).
014600         05  GRP-COUNT                  PIC 9(05) COMP.
014700
014800* QUICKSORT WORK AREAS - LOMUTO PARTITION, LAST ELEMENT AS
014900* PIVOT, SAME QUICKSORT SHAPE USED IN ADOMP2 AND ADOMP4.
015000 77  QS-STACK-TOP                      PIC 9(05) COMP VALUE ZERO.
015100 01  QS-STACK-AREA.
015200     03  QS-STACK-ENTRY OCCURS 2000 TIMES.
015300         05  QS-LOW                    PIC 9(05) COMP.
015400         05  QS-HIGH                   PIC 9(05) COMP.
015500
015600 01  QS-WORK-FIELDS.
015700     03  QS-CUR-LOW                    PIC 9(05) COMP VALUE ZERO.
015800     03  QS-CUR-HIGH                   PIC 9(05) COMP VALUE ZERO.
015900     03  QS-PIVOT-IDX                  PIC 9(05) COMP VALUE ZERO.
016000     03  QS-PIVOT-VALUE                PIC 9(03)V9(09) VALUE ZERO.
016100     03  QS-I                          PIC 9(05) COMP VALUE ZERO.
016200     03  QS-J                          PIC 9(05) COMP VALUE ZERO.
016300
016400 01  QS-SWAP-HOLD.
016500     03  FILLER                        PIC X(20).
016600     03  FILLER                        PIC X(10).
016700     03  FILLER                        PIC 9(07).
016800     03  FILLER                        PIC 9(03)V9(09).
016900     03  FILLER                        PIC 9(03)V9(09).
017000
017100 PROCEDURE DIVISION.
017200
017300 0000-MAIN-LINE.
017400
017500     PERFORM 0100-LOAD-VEHICLE-MASTER THRU 0100-EXIT.
017600
017700     PERFORM 0200-BUILD-EFFICIENCY-TABLE THRU 0200-EXIT.
017800
017900     PERFORM 0500-QUICKSORT THRU 0590-EXIT.
018000
018100     PERFORM 0300-COMPUTE-AVERAGES THRU 0300-EXIT.
018200
018300     PERFORM 0400-PRINT-REPORT THRU 0400-EXIT.
018400
018500     DISPLAY 'ADOMP5 RUN COMPLETE'.
018600
018700     GOBACK.
018800
018900 0100-LOAD-VEHICLE-MASTER.
019000
019100     OPEN INPUT VEHICLE-FILE.
019200
019300     MOVE ZERO TO VEH-ENTRY-COUNT.
019400
019500     READ VEHICLE-FILE INTO WS-CSV-LINE
019600         AT END MOVE '10' TO WS-VEH-STATUS.
019700
019800     PERFORM 0102-LOAD-ONE-VEHICLE THRU 0102-EXIT
019900         UNTIL WS-VEH-STATUS = '10'.
020000
020100     CLOSE VEHICLE-FILE.
020200
020300 0100-EXIT.
020400     EXIT.
020500
020600 0102-LOAD-ONE-VEHICLE.
020700
020800     ADD 1 TO VEH-ENTRY-COUNT.
020900     MOVE VEH-ENTRY-COUNT TO WS-SUB1.
021000     PERFORM 0101-PARSE-VEHICLE-LINE THRU 0101-EXIT.
021100     MOVE WS-FIELD-1      TO V-REG-NO (WS-SUB1).
021200     MOVE WS-FIELD-2      TO V-VEH-TYPE (WS-SUB1).
021300     MOVE WS-FIELD-3      TO V-MILEAGE (WS-SUB1).
021400     MOVE WS-FIELD-4      TO V-FUEL-USAGE (WS-SUB1).
021500     MOVE WS-FIELD-5      TO V-DRIVER-ID (WS-SUB1).
021600     MOVE WS-SUB1         TO V-LOAD-SEQUENCE (WS-SUB1).
021700     READ VEHICLE-FILE INTO WS-CSV-LINE
021800         AT END MOVE '10' TO WS-VEH-STATUS
021900     END-READ.
022000
022100 0102-EXIT.
022200     EXIT.
022300
022400 0101-PARSE-VEHICLE-LINE.
022500
022600     MOVE SPACE TO WS-COMMA-WORK.
022700     UNSTRING WS-CSV-LINE DELIMITED BY ','
022800         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
022900              WS-FIELD-4 WS-FIELD-5.
023000
023100 0101-EXIT.
023200     EXIT.
023300
023400 0200-BUILD-EFFICIENCY-TABLE.
023500
023600     MOVE VEH-ENTRY-COUNT TO EFF-ENTRY-COUNT.
023700
023800     PERFORM 0250-COMPUTE-ONE-EFFICIENCY THRU 0250-EXIT
023900         VARYING WS-SUB1 FROM 1 BY 1
024000               UNTIL WS-SUB1 > VEH-ENTRY-COUNT.
024100
024200 0200-EXIT.
024300     EXIT.
024400
024500 0250-COMPUTE-ONE-EFFICIENCY.
024600
024700     MOVE V-REG-NO (WS-SUB1)   TO EFF-REG-NO (WS-SUB1).
024800     MOVE V-VEH-TYPE (WS-SUB1) TO EFF-VEH-TYPE (WS-SUB1).
024900     MOVE V-MILEAGE (WS-SUB1)  TO EFF-MILEAGE (WS-SUB1).
025000
025100* MILEAGE = 0 DISPLAYS AS ZERO BUT SORTS AS WS-INFINITY-RATIO -
025200* THE TWO VALUES ARE KEPT SEPARATE SO THE PRINTED FIGURE NEVER
025300* SHOWS THE SORT-ONLY STAND-IN.
025400     IF V-MILEAGE (WS-SUB1) > ZERO
025500         COMPUTE EFF-DISPLAY-VALUE (WS-SUB1) =
025600                 V-FUEL-USAGE (WS-SUB1) / V-MILEAGE (WS-SUB1)
025700         MOVE EFF-DISPLAY-VALUE (WS-SUB1) TO
025800                                 EFF-SORT-VALUE (WS-SUB1)
025900     ELSE
026000         MOVE ZERO TO EFF-DISPLAY-VALUE (WS-SUB1)
026100         MOVE WS-INFINITY-RATIO TO EFF-SORT-VALUE (WS-SUB1)
026200     END-IF.
026300
026400 0250-EXIT.
026500     EXIT.
026600
026700 0300-COMPUTE-AVERAGES.
026800
026900     MOVE ZERO TO WS-TOTAL-EFFICIENCY.
027000
027100* MILEAGE = 0 VEHICLES CONTRIBUTE ZERO TO THE SUM (THEIR
027200* EFF-DISPLAY-VALUE WAS FORCED TO ZERO ABOVE) BUT STILL COUNT
027300* IN EFF-ENTRY-COUNT, THE DIVISOR BELOW.
027400     PERFORM 0310-ADD-ONE-TO-TOTAL THRU 0310-EXIT
027500         VARYING WS-SUB1 FROM 1 BY 1
027600               UNTIL WS-SUB1 > EFF-ENTRY-COUNT.
027700
027800     IF EFF-ENTRY-COUNT > ZERO
027900         COMPUTE WS-AVG-EFFICIENCY =
028000                 WS-TOTAL-EFFICIENCY / EFF-ENTRY-COUNT
028100     ELSE
028200         MOVE ZERO TO WS-AVG-EFFICIENCY
028300     END-IF.
028400
028500     COMPUTE WS-AVG-EFFICIENCY-DISP ROUNDED = WS-AVG-EFFICIENCY.
028600
028700     COMPUTE WS-HI-THRESHOLD = WS-AVG-EFFICIENCY * 1.20.
028800     COMPUTE WS-LO-THRESHOLD = WS-AVG-EFFICIENCY * 0.80.
028900
029000     PERFORM 0320-BUILD-GROUP-TABLE THRU 0320-EXIT
029100         VARYING WS-SUB1 FROM 1 BY 1
029200               UNTIL WS-SUB1 > EFF-ENTRY-COUNT.
029300
029400 0300-EXIT.
029500     EXIT.
029600
029700 0310-ADD-ONE-TO-TOTAL.
029800
029900     ADD EFF-DISPLAY-VALUE (WS-SUB1) TO WS-TOTAL-EFFICIENCY.
030000
030100 0310-EXIT.
030200     EXIT.
030300
030400 0320-BUILD-GROUP-TABLE.
030500
030600     MOVE EFF-VEH-TYPE (WS-SUB1) TO WS-TYPE-LOWER.
030700     INSPECT WS-TYPE-LOWER CONVERTING WS-UPPER-CASE TO
030800                                       WS-LOWER-CASE.
030900
031000     MOVE 'N' TO WS-FOUND-GROUP-SW.
031100
031200     PERFORM 0321-CHECK-ONE-GROUP THRU 0321-EXIT
031300         VARYING WS-SUB2 FROM 1 BY 1
031400               UNTIL WS-SUB2 > GRP-ENTRY-COUNT
031500                  OR WS-FOUND-GROUP.
031600
031700     IF NOT WS-FOUND-GROUP
031800         ADD 1 TO GRP-ENTRY-COUNT
031900         MOVE WS-TYPE-LOWER TO GRP-VEH-TYPE (GRP-ENTRY-COUNT)
032000         MOVE ZERO TO GRP-TOTAL (GRP-ENTRY-COUNT)
032100         MOVE ZERO TO GRP-COUNT (GRP-ENTRY-COUNT)
032200         ADD EFF-DISPLAY-VALUE (WS-SUB1) TO
032300                                 GRP-TOTAL (GRP-ENTRY-COUNT)
032400         ADD 1 TO GRP-COUNT (GRP-ENTRY-COUNT)
032500     END-IF.
032600
032700 0320-EXIT.
032800     EXIT.
032900
033000 0321-CHECK-ONE-GROUP.
033100
033200     MOVE GRP-VEH-TYPE (WS-SUB2) TO WS-GROUP-LOWER.
033300     IF WS-GROUP-LOWER = WS-TYPE-LOWER
033400         SET WS-FOUND-GROUP TO TRUE
033500         ADD EFF-DISPLAY-VALUE (WS-SUB1) TO GRP-TOTAL (WS-SUB2)
033600         ADD 1 TO GRP-COUNT (WS-SUB2)
033700     END-IF.
033800
033900 0321-EXIT.
034000     EXIT.
034100
034200 0400-PRINT-REPORT.
034300
034400     OPEN OUTPUT EFF-LISTING-FILE.
034500
034600     MOVE WS-AVG-EFFICIENCY-DISP TO WS-EDIT-AVG.
034700     MOVE SPACE TO EFF-LISTING-LINE.
034800     STRING 'Average Fuel Usage per km: ' DELIMITED BY SIZE
034900            WS-EDIT-AVG                   DELIMITED BY SIZE
035000            ' liters/km'                  DELIMITED BY SIZE
035100            INTO EFF-LISTING-LINE
035200     END-STRING.
035300     WRITE EFF-LISTING-LINE.
035400
035500     MOVE SPACE TO EFF-LISTING-LINE.
035600     MOVE 'Vehicles Sorted by Fuel Efficiency' TO
035700                                           EFF-LISTING-LINE.
035800     WRITE EFF-LISTING-LINE.
035900
036000     PERFORM 0410-PRINT-ONE-VEHICLE THRU 0410-EXIT
036100         VARYING WS-SUB1 FROM 1 BY 1
036200               UNTIL WS-SUB1 > EFF-ENTRY-COUNT.
036300
036400     MOVE SPACE TO EFF-LISTING-LINE.
036500     MOVE 'Efficiency Comparison by Vehicle Type' TO
036600                                           EFF-LISTING-LINE.
036700     WRITE EFF-LISTING-LINE.
036800
036900     PERFORM 0420-PRINT-ONE-GROUP THRU 0420-EXIT
037000         VARYING WS-SUB2 FROM 1 BY 1
037100               UNTIL WS-SUB2 > GRP-ENTRY-COUNT.
037200
037300     CLOSE EFF-LISTING-FILE.
037400
037500 0400-EXIT.
037600     EXIT.
037700
037800 0410-PRINT-ONE-VEHICLE.
037900
038000     MOVE EFF-DISPLAY-VALUE (WS-SUB1) TO WS-EDIT-RATIO.
038100     MOVE SPACE TO EFF-LISTING-LINE.
038200
038300* BOTH CHECKS ARE INDEPENDENT IFs, NOT AN ELSE - THE SAFETY
038400* OFFICE WANTS THE FLAG LOGIC TO STAY OBVIOUSLY SYMMETRIC EVEN
038500* THOUGH 1.20 > 0.80 MAKES THEM MUTUALLY EXCLUSIVE IN PRACTICE.
038600     IF EFF-DISPLAY-VALUE (WS-SUB1) > WS-HI-THRESHOLD
038700         STRING EFF-REG-NO (WS-SUB1)   DELIMITED BY SPACE
038800                ' | Type: '            DELIMITED BY SIZE
038900                EFF-VEH-TYPE (WS-SUB1) DELIMITED BY SPACE
039000                ' | '                  DELIMITED BY SIZE
039100                WS-EDIT-RATIO          DELIMITED BY SIZE
039200                ' L/km Inefficient'    DELIMITED BY SIZE
039300                INTO EFF-LISTING-LINE
039400         END-STRING
039500     END-IF.
039600
039700     IF EFF-DISPLAY-VALUE (WS-SUB1) < WS-LO-THRESHOLD
039800         STRING EFF-REG-NO (WS-SUB1)   DELIMITED BY SPACE
039900                ' | Type: '            DELIMITED BY SIZE
040000                EFF-VEH-TYPE (WS-SUB1) DELIMITED BY SPACE
040100                ' | '                  DELIMITED BY SIZE
040200                WS-EDIT-RATIO          DELIMITED BY SIZE
040300                ' L/km Efficient'      DELIMITED BY SIZE
040400                INTO EFF-LISTING-LINE
040500         END-STRING
040600     END-IF.
040700
040800     IF EFF-DISPLAY-VALUE (WS-SUB1) NOT > WS-HI-THRESHOLD
040900     AND EFF-DISPLAY-VALUE (WS-SUB1) NOT < WS-LO-THRESHOLD
041000         STRING EFF-REG-NO (WS-SUB1)   DELIMITED BY SPACE
041100                ' | Type: '            DELIMITED BY SIZE
041200                EFF-VEH-TYPE (WS-SUB1) DELIMITED BY SPACE
041300                ' | '                  DELIMITED BY SIZE
041400                WS-EDIT-RATIO          DELIMITED BY SIZE
041500                ' L/km'                DELIMITED BY SIZE
041600                INTO EFF-LISTING-LINE
041700         END-STRING
041800     END-IF.
041900
042000     WRITE EFF-LISTING-LINE.
042100
042200 0410-EXIT.
042300     EXIT.
042400
042500 0420-PRINT-ONE-GROUP.
042600
042700     COMPUTE WS-AVG-EFFICIENCY-DISP ROUNDED =
042800             GRP-TOTAL (WS-SUB2) / GRP-COUNT (WS-SUB2).
042900     MOVE WS-AVG-EFFICIENCY-DISP TO WS-EDIT-AVG.
043000
043100     MOVE SPACE TO EFF-LISTING-LINE.
043200     STRING GRP-VEH-TYPE (WS-SUB2) DELIMITED BY SPACE
043300            '       -> Average Efficiency: ' DELIMITED BY SIZE
043400            WS-EDIT-AVG                       DELIMITED BY SIZE
043500            ' L/km'                           DELIMITED BY SIZE
043600            INTO EFF-LISTING-LINE
043700     END-STRING.
043800     WRITE EFF-LISTING-LINE.
043900
044000 0420-EXIT.
044100     EXIT.
044200
044300 0500-QUICKSORT.
044400
044500* LOMUTO PARTITION, LAST ELEMENT AS PIVOT - SAME QUICKSORT
044600* SHAPE USED IN ADOMP2 AND ADOMP4.
044700     MOVE 1               TO QS-STACK-TOP.
044800     MOVE 1               TO QS-LOW (1).
044900     MOVE EFF-ENTRY-COUNT TO QS-HIGH (1).
045000
045100     PERFORM 0501-POP-AND-SPLIT THRU 0501-EXIT
045200         UNTIL QS-STACK-TOP = ZERO.
045300
045400 0590-EXIT.
045500     EXIT.
045600
045700 0501-POP-AND-SPLIT.
045800
045900     MOVE QS-LOW (QS-STACK-TOP)  TO QS-CUR-LOW.
046000     MOVE QS-HIGH (QS-STACK-TOP) TO QS-CUR-HIGH.
046100     SUBTRACT 1 FROM QS-STACK-TOP.
046200     IF QS-CUR-LOW < QS-CUR-HIGH
046300         PERFORM 0510-PARTITION THRU 0510-EXIT
046400         ADD 1 TO QS-STACK-TOP
046500         MOVE QS-CUR-LOW      TO QS-LOW (QS-STACK-TOP)
046600         COMPUTE QS-HIGH (QS-STACK-TOP) = QS-PIVOT-IDX - 1
046700         ADD 1 TO QS-STACK-TOP
046800         COMPUTE QS-LOW (QS-STACK-TOP) = QS-PIVOT-IDX + 1
046900         MOVE QS-CUR-HIGH     TO QS-HIGH (QS-STACK-TOP)
047000     END-IF.
047100
047200 0501-EXIT.
047300     EXIT.
047400
047500 0510-PARTITION.
047600
047700     MOVE EFF-SORT-VALUE (QS-CUR-HIGH) TO QS-PIVOT-VALUE.
047800     COMPUTE QS-I = QS-CUR-LOW - 1.
047900
048000     PERFORM 0511-PARTITION-SCAN THRU 0511-EXIT
048100         VARYING QS-J FROM QS-CUR-LOW BY 1
048200               UNTIL QS-J > QS-CUR-HIGH - 1.
048300
048400     ADD 1 TO QS-I.
048500     MOVE EFF-ENTRY (QS-I)        TO QS-SWAP-HOLD.
048600     MOVE EFF-ENTRY (QS-CUR-HIGH) TO EFF-ENTRY (QS-I).
048700     MOVE QS-SWAP-HOLD            TO EFF-ENTRY (QS-CUR-HIGH).
048800     MOVE QS-I TO QS-PIVOT-IDX.
048900
049000 0510-EXIT.
049100     EXIT.
049200
049300 0511-PARTITION-SCAN.
049400
049500     IF EFF-SORT-VALUE (QS-J) <= QS-PIVOT-VALUE
049600         ADD 1 TO QS-I
049700         MOVE EFF-ENTRY (QS-I) TO QS-SWAP-HOLD
049800         MOVE EFF-ENTRY (QS-J) TO EFF-ENTRY (QS-I)
049900         MOVE QS-SWAP-HOLD     TO EFF-ENTRY (QS-J)
050000     END-IF.
050100
050200 0511-EXIT.
050300     EXIT.
