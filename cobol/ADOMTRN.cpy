000100******************************************************************
000200*DESCRIPTION: TRANSACTION FILE AND RECORD LAYOUT                *
000300*             ONE COMMA-DELIMITED LINE PER REQUESTED ACTION,    *
000400*             READ BY ADOMP0 AND DISPATCHED BY T-TRAN-CODE TO   *
000500*             ADOMP1 THRU ADOMP4 -- REDEFINED PER TRAN TYPE THE *
000600*             SAME WAY THE OLD SCREEN COPYBOOKS REDEFINED THE   *
000700*             MAP FIELDS PER FUNCTION KEY.                      *
000800*             THE STRUCTURED WORK RECORD LIVES IN ADOMTWR SO IT *
000900*             CAN ALSO BE COPYBOOKED INTO THE LINKAGE SECTION OF*
001000*             ADOMP1 THRU ADOMP4 WITHOUT DRAGGING THIS FD IN.   *
001100******************************************************************
001200 FD  TRANSACTION-FILE
001300     LABEL RECORDS ARE OMITTED.
001400 01  TRANSACTION-RECORD                PIC X(160).
001500
001600     COPY ADOMTWR.
