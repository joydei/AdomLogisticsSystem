000100******************************************************************
000200*DESCRIPTION: DRIVER MASTER FILE AND RECORD LAYOUT              *
000300*             ONE COMMA-DELIMITED LINE PER DRIVER, DRIVER-ID IS *
000400*             THE LOGICAL KEY (NOT ENFORCED BY THE FILE ITSELF).*
000500******************************************************************
000600 FD  DRIVER-FILE
000700     LABEL RECORDS ARE OMITTED.
000800 01  DRIVER-RECORD                     PIC X(80).
000900
001000 01  DRIVER-MASTER-RECORD.
001100     03  DM-DRIVER-ID                  PIC X(15).
001200     03  DM-DRIVER-NAME                PIC X(50).
001300     03  DM-YEARS-EXPERIENCE           PIC 9(02).
001400     03  DM-DELAY-COUNT                PIC 9(05).
001500     03  DM-INFRACTION-COUNT           PIC 9(05).
001600     03  FILLER                        PIC X(03).
