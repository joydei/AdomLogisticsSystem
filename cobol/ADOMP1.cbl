000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADOMP1.
000400 AUTHOR.        R W HUDACEK.
000500 INSTALLATION.  FLEET SERVICES DATA CENTER.
000600 DATE-WRITTEN.  03/18/87.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - FLEET SERVICES INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Add Vehicle / Add Driver / Add Delivery            *
001100*             CALLed by ADOMP0 for each AVEH, ADRV, and ADEL     *
001200*             transaction.  Rejects duplicate keys without       *
001300*             touching the tables; on an ADEL request pulls the  *
001400*             next available vehicle and driver and sets the     *
001500*             delivery to Pending.                                *
001600******************************************************************
001700*CHANGE LOG                                                      *
001800* DATE     BY   REQUEST    DESCRIPTION                           *
001900* -------- ---- ---------- ------------------------------------- *
002000* 031887   RWH  ORIGINAL   ORIGINAL PROGRAM WRITTEN (ADD VEHICLE  *
002100*                          ONLY).                                 *
002200* 062288   RWH  CR0091     ADDED ADD-DELIVERY LOGIC.             *
002300* 091489   JTK  CR0143     ADDED ADD-DRIVER LOGIC.               *
002400* 042691   RWH  CR0205     DRIVER/VEHICLE PULL MOVED HERE FROM   *
002500*                          THE OLD SCHEDULING ROUTINE.            *
002600* 111593   CMB  CR0318     DUPLICATE CHECK CHANGED TO SEARCH ALL. *
002700* 030696   JTK  CR0402     VALIDATION RANGES TIGHTENED PER AUDIT. *
002800* 021798   CMB  CR0455     Y2K - NO DATE FIELDS IN THIS PROGRAM,  *
002900*                          REVIEWED, NO CHANGE REQUIRED.       CR0455
003000* 051401   RWH  CR0511     FUEL USAGE VALIDATED AGAINST 99.99 MAX.*
003100* 091403   JTK  CR0588     ADDED BAD-DATA SWITCH ON REJECT.       *
003200* 031606   CMB  CR0610     GET-AVAILABLE-VEHICLE NO LONGER SKIPS  *
003300*                          VEHICLES WITH A DRIVER-ID ON FILE OR   *
003400*                          STAMPS ONE IN - SAFETY AUDIT FOUND WE  *
003500*                          NEVER TRACKED AVAILABILITY AND THE     *
003600*                          FILTER WAS FAILING ADEL ONCE EVERY     *
003700*                          VEHICLE HAD DONE ONE DELIVERY.         *
003800* 042307   CMB  CR0652     DROPPED THE 99.99 FUEL USAGE CAP ADDED *
003900*                          BY CR0511 - NEVER WAS A REQUIREMENT,   *
004000*                          AND IT REJECTED ADD-VEHICLE FOR ANY    *
004100*                          RIG FUEL-USAGE CAN ACTUALLY HOLD.      *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-PC.
004600 OBJECT-COMPUTER.    IBM-PC.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200 01  WS-NEXT-LOAD-SEQ                  PIC 9(05) COMP VALUE ZERO.
005300
005400 01  WS-AVAIL-VEH-REG-NO                PIC X(20) VALUE SPACE.
005500
005600 01  VEH-ENTRY-HOLD.
005700     03  FILLER                        PIC X(20).
005800     03  FILLER                        PIC X(10).
005900     03  FILLER                        PIC 9(07).
006000     03  FILLER                        PIC 9(03)V9(02).
006100     03  FILLER                        PIC X(15).
006200     03  FILLER                        PIC 9(05) COMP.
006300
006400 01  VEH-ENTRY-HOLD-R REDEFINES VEH-ENTRY-HOLD.
006500     03  VEH-ENTRY-HOLD-CHARS          PIC X(01) OCCURS 57 TIMES.
006600
006700 01  DRV-ENTRY-HOLD.
006800     03  FILLER                        PIC X(15).
006900     03  FILLER                        PIC X(50).
007000     03  FILLER                        PIC 9(02).
007100     03  FILLER                        PIC 9(05).
007200     03  FILLER                        PIC 9(05).
007300
007400 01  DRV-ENTRY-HOLD-R REDEFINES DRV-ENTRY-HOLD.
007500     03  DRV-ENTRY-HOLD-CHARS          PIC X(01) OCCURS 77 TIMES.
007600
007700 LINKAGE SECTION.
007800
007900     COPY ADOMCOM.
008000
008100     COPY ADOMTWR.
008200
008300     COPY ADOMVTB.
008400
008500     COPY ADOMDTB.
008600
008700     COPY ADOMLTB.
008800
008900 PROCEDURE DIVISION USING ADOM-CONTROL TRANSACTION-WORK-RECORD
009000                          VEH-TABLE DRV-TABLE DRV-QUEUE DEL-TABLE.
009100
009200 0000-MAIN-LINE.
009300
009400     MOVE 'N' TO ADOM-BAD-DATA-SW.
009500
009600     EVALUATE TRUE
009700         WHEN T-ADD-VEHICLE
009800             PERFORM 0200-ADD-VEHICLE THRU 0200-EXIT
009900         WHEN T-ADD-DRIVER
010000             PERFORM 0210-ADD-DRIVER THRU 0210-EXIT
010100         WHEN T-ADD-DELIVERY
010200             PERFORM 0220-ADD-DELIVERY THRU 0220-EXIT
010300         WHEN OTHER
010400             SET ADOM-BAD-DATA TO TRUE
010500     END-EVALUATE.
010600
010700     GOBACK.
010800
010900 0200-ADD-VEHICLE.
011000
011100     MOVE 'N' TO ADOM-DUP-FOUND-SW.
011200
011300     IF VEH-ENTRY-COUNT > ZERO
011400         SET VEH-IDX TO 1
011500         SEARCH ALL VEH-ENTRY
011600             AT END NEXT SENTENCE
011700             WHEN V-REG-NO (VEH-IDX) = TAV-REG-NO
011800                 SET ADOM-DUP-FOUND TO TRUE
011900         END-SEARCH.
012000
012100     IF ADOM-DUP-FOUND
012200         SET ADOM-BAD-DATA TO TRUE
012300     ELSE
012400         ADD 1 TO VEH-ENTRY-COUNT
012500         MOVE VEH-ENTRY-COUNT  TO WS-NEXT-LOAD-SEQ
012600         MOVE TAV-REG-NO       TO V-REG-NO (VEH-ENTRY-COUNT)
012700         MOVE TAV-VEH-TYPE     TO V-VEH-TYPE (VEH-ENTRY-COUNT)
012800         MOVE TAV-MILEAGE      TO V-MILEAGE (VEH-ENTRY-COUNT)
012900         MOVE TAV-FUEL-USAGE   TO
013000                               V-FUEL-USAGE (VEH-ENTRY-COUNT)
013100         MOVE SPACE            TO V-DRIVER-ID
013200                                     (VEH-ENTRY-COUNT)
013300         MOVE WS-NEXT-LOAD-SEQ TO
013400                               V-LOAD-SEQUENCE (VEH-ENTRY-COUNT)
013500         PERFORM 0201-RESORT-VEHICLE-TABLE THRU 0201-EXIT.
013600
013700 0200-EXIT.
013800     EXIT.
013900
014000 0201-RESORT-VEHICLE-TABLE.
014100
014200* KEEPS VEH-ENTRY IN ASCENDING REG-NO SEQUENCE SO SEARCH ALL
014300* CONTINUES TO WORK AFTER AN ADD.  A SIMPLE INSERTION PASS IS
014400* CHEAP ENOUGH HERE - THE FULL QUICKSORT IS RESERVED FOR THE
014500* MILEAGE AND EFFICIENCY LISTINGS IN ADOMP2/ADOMP5.
014600     PERFORM 0202-SWAP-VEH-ENTRIES THRU 0202-EXIT
014700         VARYING VEH-IDX FROM VEH-ENTRY-COUNT BY -1
014800               UNTIL VEH-IDX = 1
014900           OR V-REG-NO (VEH-IDX - 1) <= V-REG-NO (VEH-IDX).
015000
015100 0201-EXIT.
015200     EXIT.
015300
015400 0202-SWAP-VEH-ENTRIES.
015500
015600     MOVE VEH-ENTRY (VEH-IDX)      TO VEH-ENTRY-HOLD.
015700     MOVE VEH-ENTRY (VEH-IDX - 1)  TO VEH-ENTRY (VEH-IDX).
015800     MOVE VEH-ENTRY-HOLD           TO VEH-ENTRY (VEH-IDX - 1).
015900
016000 0202-EXIT.
016100     EXIT.
016200
016300 0210-ADD-DRIVER.
016400
016500     MOVE 'N' TO ADOM-DUP-FOUND-SW.
016600
016700     IF DRV-ENTRY-COUNT > ZERO
016800         SET DRV-IDX TO 1
016900         SEARCH ALL DRV-ENTRY
017000             AT END NEXT SENTENCE
017100             WHEN D-DRIVER-ID (DRV-IDX) = TAD-DRIVER-ID
017200                 SET ADOM-DUP-FOUND TO TRUE
017300         END-SEARCH.
017400
017500     IF ADOM-DUP-FOUND
017600         SET ADOM-BAD-DATA TO TRUE
017700     ELSE
017800         IF TAD-YEARS-EXPERIENCE > 50
017900             SET ADOM-BAD-DATA TO TRUE
018000         ELSE
018100             ADD 1 TO DRV-ENTRY-COUNT
018200             MOVE TAD-DRIVER-ID    TO
018300                                 D-DRIVER-ID (DRV-ENTRY-COUNT)
018400             MOVE TAD-DRIVER-NAME  TO
018500                                 D-DRIVER-NAME (DRV-ENTRY-COUNT)
018600             MOVE TAD-YEARS-EXPERIENCE TO
018700                                 D-YEARS-EXPERIENCE
018800                                             (DRV-ENTRY-COUNT)
018900             MOVE ZERO             TO
019000                                 D-DELAY-COUNT (DRV-ENTRY-COUNT)
019100             MOVE ZERO             TO
019200                           D-INFRACTION-COUNT (DRV-ENTRY-COUNT)
019300             PERFORM 0211-RESORT-DRIVER-TABLE THRU 0211-EXIT
019400             ADD 1 TO DRV-QUEUE-BACK
019500             MOVE TAD-DRIVER-ID    TO
019600                                 DRQ-DRIVER-ID (DRV-QUEUE-BACK).
019700
019800 0210-EXIT.
019900     EXIT.
020000
020100 0211-RESORT-DRIVER-TABLE.
020200
020300     PERFORM 0212-SWAP-DRV-ENTRIES THRU 0212-EXIT
020400         VARYING DRV-IDX FROM DRV-ENTRY-COUNT BY -1
020500               UNTIL DRV-IDX = 1
020600           OR D-DRIVER-ID (DRV-IDX - 1) <= D-DRIVER-ID (DRV-IDX).
020700
020800 0211-EXIT.
020900     EXIT.
021000
021100 0212-SWAP-DRV-ENTRIES.
021200
021300     MOVE DRV-ENTRY (DRV-IDX)      TO DRV-ENTRY-HOLD.
021400     MOVE DRV-ENTRY (DRV-IDX - 1)  TO DRV-ENTRY (DRV-IDX).
021500     MOVE DRV-ENTRY-HOLD           TO DRV-ENTRY (DRV-IDX - 1).
021600
021700 0212-EXIT.
021800     EXIT.
021900
022000 0220-ADD-DELIVERY.
022100
022200     MOVE 'N' TO ADOM-DUP-FOUND-SW.
022300     MOVE 'N' TO ADOM-NOT-FOUND-SW.
022400
022500     PERFORM 0221-CHECK-ONE-PACKAGE-ID THRU 0221-EXIT
022600         VARYING DEL-IDX FROM 1 BY 1
022700               UNTIL DEL-IDX > DEL-ENTRY-COUNT.
022800
022900     IF ADOM-DUP-FOUND
023000         SET ADOM-BAD-DATA TO TRUE
023100     ELSE
023200         IF VEH-ENTRY-COUNT = ZERO
023300         OR DRV-QUEUE-FRONT > DRV-QUEUE-BACK
023400             SET ADOM-BAD-DATA TO TRUE
023500         ELSE
023600             PERFORM 0260-GET-AVAILABLE-VEHICLE THRU 0260-EXIT
023700             IF ADOM-NOT-FOUND
023800                 SET ADOM-BAD-DATA TO TRUE
023900             ELSE
024000                 ADD 1 TO DEL-ENTRY-COUNT
024100                 MOVE TADL-PACKAGE-ID    TO
024200                               L-PACKAGE-ID (DEL-ENTRY-COUNT)
024300                 MOVE TADL-ORIGIN        TO
024400                               L-ORIGIN (DEL-ENTRY-COUNT)
024500                 MOVE TADL-DESTINATION   TO
024600                               L-DESTINATION (DEL-ENTRY-COUNT)
024700                 MOVE TADL-ETA           TO
024800                               L-ETA (DEL-ENTRY-COUNT)
024900                 MOVE WS-AVAIL-VEH-REG-NO TO
025000                               L-VEHICLE-REG-NO (DEL-ENTRY-COUNT)
025100                 MOVE DRQ-DRIVER-ID (DRV-QUEUE-FRONT) TO
025200                               L-DRIVER-ID (DEL-ENTRY-COUNT)
025300                 ADD 1 TO DRV-QUEUE-FRONT
025400                 MOVE 'Pending    ' TO L-STATUS (DEL-ENTRY-COUNT).
025500
025600 0220-EXIT.
025700     EXIT.
025800
025900 0221-CHECK-ONE-PACKAGE-ID.
026000
026100     IF L-PACKAGE-ID (DEL-IDX) = TADL-PACKAGE-ID
026200         SET ADOM-DUP-FOUND TO TRUE
026300     END-IF.
026400
026500 0221-EXIT.
026600     EXIT.
026700
026800 0260-GET-AVAILABLE-VEHICLE.
026900
027000* VEHICLE "AVAILABILITY" IS NOT ACTUALLY TRACKED BY THIS SHOP -
027100* ANY VEHICLE ON THE MASTER MAY BE HANDED OUT FOR A DELIVERY, SO
027200* THIS JUST TAKES THE FIRST ENTRY IN THE TABLE.  NO FIELD IS
027300* CHANGED BY THIS PARAGRAPH - SEE CR0610 IN THE CHANGE LOG ABOVE.
027400     MOVE 'N' TO ADOM-NOT-FOUND-SW.
027500
027600     IF VEH-ENTRY-COUNT > ZERO
027700         MOVE V-REG-NO (1)           TO WS-AVAIL-VEH-REG-NO
027800     ELSE
027900         SET ADOM-NOT-FOUND TO TRUE
028000     END-IF.
028100
028200 0260-EXIT.
028300     EXIT.
