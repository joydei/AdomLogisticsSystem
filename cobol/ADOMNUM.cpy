000100******************************************************************
000200*DESCRIPTION: DOLLAR-AND-CENTS EDIT ROUTINE, COPIED IN AT THE   *
000300*             BOTTOM OF THE PROCEDURE DIVISION OF EVERY PROGRAM *
000400*             THAT PRINTS A COST FIGURE.  MOVE THE ZONED AMOUNT *
000500*             TIMES 100 INTO NUM-7, PERFORM 8000-EDIT-DOLLARS-7,*
000600*             PRINT DC-7.  ONLY ONE WIDTH - THE MAINTENANCE COST*
000700*             FIELD IS THE ONLY MONEY AMOUNT THIS SHOP PRINTS.  *
000800******************************************************************
000900 8000-EDIT-DOLLARS-7.
001000     DIVIDE NUM-7 BY 100 GIVING DOLLARS-7
001100         REMAINDER CENTS-7.
001200     MOVE DOLLARS-7              TO DC-7-DOLLAR-PART.
001300     MOVE CENTS-7                TO DC-7-CENT-PART.
001400     MOVE '.'                    TO DC-7-DECIMAL-POINT.
001500 8000-EDIT-DOLLARS-7-EXIT.
001600     EXIT.
