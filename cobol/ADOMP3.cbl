000100 CBL XOPTS(COBOL2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADOMP3.
000400 AUTHOR.        R W HUDACEK.
000500 INSTALLATION.  FLEET SERVICES DATA CENTER.
000600 DATE-WRITTEN.  04/01/87.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - FLEET SERVICES INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION: Update Delivery Status / Reroute / Remove          *
001100*             CALLed by ADOMP0 for each USTA, URTE, and UREM      *
001200*             transaction.  All three match PACKAGE-ID case      *
001300*             insensitively against the in-memory delivery       *
001400*             sequence and set ADOM-BAD-DATA-SW if no match is    *
001500*             found, for ADOMP0 to count as a rejected tran.      *
001600******************************************************************
001700*CHANGE LOG                                                      *
001800* DATE     BY   REQUEST    DESCRIPTION                           *
001900* -------- ---- ---------- ------------------------------------- *
002000* 040187   RWH  ORIGINAL   ORIGINAL PROGRAM WRITTEN (UPDATE       *
002100*                          STATUS ONLY).                          *
002200* 062288   RWH  CR0091     ADDED REROUTE LOGIC.                  *
002300* 091489   JTK  CR0143     ADDED REMOVE LOGIC.                   *
002400* 042691   RWH  CR0205     STATUS VALUES NORMALIZED TO FIXED      *
002500*                          CANONICAL LIST, CASE FOLDED ON INPUT.  *
002600* 111593   CMB  CR0318     REMOVE NOW COMPACTS THE TABLE INSTEAD  *
002700*                          OF LEAVING A BLANK ENTRY BEHIND.       *
002800* 030696   JTK  CR0402     PACKAGE-ID MATCH MADE CASE INSENSITIVE *
002900*                          ON ALL THREE TRANSACTIONS PER AUDIT.   *
003000* 021798   CMB  CR0455     Y2K - NO DATE FIELDS IN THIS PROGRAM,  *
003100*                          REVIEWED, NO CHANGE REQUIRED.       CR0455
003200* 051401   RWH  CR0511     STATUS VALIDATION TIGHTENED - "OTHER"  *
003300*                          FREE TEXT NO LONGER ACCEPTED.          *
003400* 091403   JTK  CR0588     ADDED BAD-DATA SWITCH ON REJECT.       *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-PC.
003900 OBJECT-COMPUTER.    IBM-PC.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500 01  WS-LOWER-CASE                     PIC X(26) VALUE
004600                                  'abcdefghijklmnopqrstuvwxyz'.
004700 01  WS-UPPER-CASE                     PIC X(26) VALUE
004800                                  'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004900
005000 01  WS-KEY-UPPER                      PIC X(20) VALUE SPACE.
005100
005200* CHARACTER-AT-A-TIME VIEW OF THE FOLDED KEY, KEPT FOR THE SAME
005300* REASON THE AUDIT DUMP NEEDS WS-STATUS-TABLE-R BELOW - SAFETY
005400* OFFICE WANTS TO SPOT A STRAY LOW-VALUE BYTE IN A PACKAGE ID
005500* WITHOUT UNSTRINGING IT.
005600 01  WS-KEY-UPPER-R REDEFINES WS-KEY-UPPER.
005700     03  WS-KEY-UPPER-CHARS            PIC X(01) OCCURS 20 TIMES.
005800
005900 01  WS-TABLE-KEY-UPPER                PIC X(20) VALUE SPACE.
006000
006100 01  WS-MATCH-SW                       PIC X(01) VALUE 'N'.
006200     88  WS-MATCH                      VALUE 'Y'.
006300
006400 01  WS-FOUND-IDX                      PIC 9(05) COMP VALUE ZERO.
006500
006600 01  WS-STATUS-UPPER                   PIC X(11) VALUE SPACE.
006700
006800 01  WS-STATUS-CANON-AREA.
006900     03  WS-STATUS-CANON OCCURS 4 TIMES PIC X(11).
007000
007100* RAW-CHARACTER VIEW OF THE CANONICAL STATUS TABLE, USED WHEN
007200* THE SAFETY OFFICE AUDIT DUMP (CR0402) NEEDS TO TRACE THE FULL
007300* 44-BYTE TABLE IN ONE MOVE INSTEAD OF FOUR SUBSCRIPTED ONES.
007400 01  WS-STATUS-TABLE-R REDEFINES WS-STATUS-CANON-AREA.
007500     03  FILLER                        PIC X(01) OCCURS 44 TIMES.
007600
007700 01  WS-STATUS-SUB                     PIC 9(02) COMP VALUE ZERO.
007800 01  WS-STATUS-FOUND-SUB               PIC 9(02) COMP VALUE ZERO.
007900
008000 01  DEL-ENTRY-HOLD.
008100     03  FILLER                        PIC X(20).
008200     03  FILLER                        PIC X(50).
008300     03  FILLER                        PIC X(50).
008400     03  FILLER                        PIC X(16).
008500     03  FILLER                        PIC X(20).
008600     03  FILLER                        PIC X(15).
008700     03  FILLER                        PIC X(11).
008800
008900 01  DEL-ENTRY-HOLD-R REDEFINES DEL-ENTRY-HOLD.
009000     03  DEL-ENTRY-HOLD-CHARS          PIC X(01) OCCURS 182 TIMES.
009100
009200 LINKAGE SECTION.
009300
009400     COPY ADOMCOM.
009500
009600     COPY ADOMTWR.
009700
009800     COPY ADOMLTB.
009900
010000     COPY ADOMDTB.
010100
010200 PROCEDURE DIVISION USING ADOM-CONTROL TRANSACTION-WORK-RECORD
010300                          DEL-TABLE DRV-QUEUE.
010400
010500 0000-MAIN-LINE.
010600
010700     MOVE 'N' TO ADOM-BAD-DATA-SW.
010800     MOVE 'N' TO ADOM-NOT-FOUND-SW.
010900
011000     EVALUATE TRUE
011100         WHEN T-UPD-STATUS
011200             PERFORM 0200-UPDATE-DELIVERY-STATUS THRU 0200-EXIT
011300         WHEN T-UPD-REROUTE
011400             PERFORM 0210-REROUTE-DELIVERY THRU 0210-EXIT
011500         WHEN T-UPD-REMOVE
011600             PERFORM 0220-REMOVE-DELIVERY THRU 0220-EXIT
011700         WHEN OTHER
011800             CONTINUE
011900     END-EVALUATE.
012000
012100     GOBACK.
012200
012300 0200-UPDATE-DELIVERY-STATUS.
012400
012500     PERFORM 0201-FIND-PACKAGE THRU 0201-EXIT.
012600
012700     IF ADOM-NOT-FOUND
012800         SET ADOM-BAD-DATA TO TRUE
012900     ELSE
013000         PERFORM 0205-VALIDATE-STATUS THRU 0205-EXIT
013100         IF ADOM-BAD-DATA
013200             CONTINUE
013300         ELSE
013400             MOVE WS-STATUS-CANON (WS-STATUS-SUB) TO
013500                                       L-STATUS (DEL-IDX)
013600         END-IF
013700     END-IF.
013800
013900 0200-EXIT.
014000     EXIT.
014100
014200 0201-FIND-PACKAGE.
014300
014400* SHARED CASE-INSENSITIVE PACKAGE-ID SCAN FOR ALL THREE
014500* TRANSACTIONS - LEAVES DEL-IDX ON THE MATCHING ENTRY AND
014600* ADOM-NOT-FOUND-SW SET WHEN THERE IS NONE.  TUS-PACKAGE-ID IS
014700* READ HERE REGARDLESS OF WHICH TRAN IS ACTIVE SINCE IT SHARES
014800* ITS 20 BYTES WITH TUR-PACKAGE-ID AND TUM-PACKAGE-ID - ALL
014900* THREE ARE REDEFINES OF THE SAME LEADING FIELD IN ADOMTWR.
015000     MOVE 'N' TO ADOM-NOT-FOUND-SW.
015100     MOVE TUS-PACKAGE-ID TO WS-KEY-UPPER.
015200     INSPECT WS-KEY-UPPER CONVERTING WS-LOWER-CASE TO
015300                                      WS-UPPER-CASE.
015400
015500     IF DEL-ENTRY-COUNT = ZERO
015600         SET ADOM-NOT-FOUND TO TRUE
015700     ELSE
015800         MOVE 'N' TO WS-MATCH-SW
015900         MOVE ZERO TO WS-FOUND-IDX
016000         PERFORM 0202-CHECK-ONE-ENTRY THRU 0202-EXIT
016100             VARYING DEL-IDX FROM 1 BY 1
016200                   UNTIL DEL-IDX > DEL-ENTRY-COUNT
016300                   OR WS-MATCH
016400         IF WS-MATCH
016500             MOVE WS-FOUND-IDX TO DEL-IDX
016600         ELSE
016700             SET ADOM-NOT-FOUND TO TRUE
016800         END-IF
016900     END-IF.
017000
017100 0201-EXIT.
017200     EXIT.
017300
017400 0202-CHECK-ONE-ENTRY.
017500
017600     MOVE L-PACKAGE-ID (DEL-IDX) TO WS-TABLE-KEY-UPPER.
017700     INSPECT WS-TABLE-KEY-UPPER CONVERTING WS-LOWER-CASE TO
017800                                            WS-UPPER-CASE.
017900     IF WS-TABLE-KEY-UPPER = WS-KEY-UPPER
018000         SET WS-MATCH TO TRUE
018100         MOVE DEL-IDX TO WS-FOUND-IDX
018200     END-IF.
018300
018400 0202-EXIT.
018500     EXIT.
018600
018700 0205-VALIDATE-STATUS.
018800
018900* TUS-NEW-STATUS MUST FOLD, CASE-INSENSITIVELY, TO ONE OF THE
019000* FOUR CANONICAL VALUES BELOW - ANYTHING ELSE IS BAD DATA.
019100     MOVE 'N' TO ADOM-BAD-DATA-SW.
019200     MOVE 'Pending    '  TO WS-STATUS-CANON (1).
019300     MOVE 'In Transit ' TO WS-STATUS-CANON (2).
019400     MOVE 'Delivered  ' TO WS-STATUS-CANON (3).
019500     MOVE 'Cancelled  ' TO WS-STATUS-CANON (4).
019600
019700     MOVE TUS-NEW-STATUS TO WS-STATUS-UPPER.
019800     INSPECT WS-STATUS-UPPER CONVERTING WS-LOWER-CASE TO
019900                                         WS-UPPER-CASE.
020000
020100     MOVE 'N' TO WS-MATCH-SW.
020200     MOVE ZERO TO WS-STATUS-FOUND-SUB.
020300     PERFORM 0206-CHECK-ONE-STATUS THRU 0206-EXIT
020400         VARYING WS-STATUS-SUB FROM 1 BY 1
020500               UNTIL WS-STATUS-SUB > 4
020600               OR WS-MATCH.
020700
020800     IF WS-MATCH
020900         MOVE WS-STATUS-FOUND-SUB TO WS-STATUS-SUB
021000     ELSE
021100         SET ADOM-BAD-DATA TO TRUE
021200     END-IF.
021300
021400 0205-EXIT.
021500     EXIT.
021600
021700 0206-CHECK-ONE-STATUS.
021800
021900     MOVE WS-STATUS-CANON (WS-STATUS-SUB) TO WS-TABLE-KEY-UPPER.
022000     INSPECT WS-TABLE-KEY-UPPER CONVERTING WS-LOWER-CASE TO
022100                                            WS-UPPER-CASE.
022200     IF WS-TABLE-KEY-UPPER(1:11) = WS-STATUS-UPPER
022300         SET WS-MATCH TO TRUE
022400         MOVE WS-STATUS-SUB TO WS-STATUS-FOUND-SUB
022500     END-IF.
022600
022700 0206-EXIT.
022800     EXIT.
022900
023000 0210-REROUTE-DELIVERY.
023100
023200     PERFORM 0201-FIND-PACKAGE THRU 0201-EXIT.
023300
023400     IF ADOM-NOT-FOUND
023500         SET ADOM-BAD-DATA TO TRUE
023600     ELSE
023700         MOVE TUR-NEW-DESTINATION TO L-DESTINATION (DEL-IDX)
023800     END-IF.
023900
024000 0210-EXIT.
024100     EXIT.
024200
024300 0220-REMOVE-DELIVERY.
024400
024500     PERFORM 0201-FIND-PACKAGE THRU 0201-EXIT.
024600
024700     IF ADOM-NOT-FOUND
024800         SET ADOM-BAD-DATA TO TRUE
024900     ELSE
025000         PERFORM 0221-SHIFT-ONE-ENTRY THRU 0221-EXIT
025100             VARYING DEL-IDX FROM DEL-IDX BY 1
025200                   UNTIL DEL-IDX >= DEL-ENTRY-COUNT
025300         SUBTRACT 1 FROM DEL-ENTRY-COUNT
025400     END-IF.
025500
025600 0220-EXIT.
025700     EXIT.
025800
025900 0221-SHIFT-ONE-ENTRY.
026000
026100* CLOSES THE GAP LEFT BY THE REMOVED ENTRY - EVERYTHING BELOW
026200* IT MOVES UP ONE SUBSCRIPT SO THE SEQUENCE STAYS CONTIGUOUS.
026300     MOVE DEL-ENTRY (DEL-IDX + 1) TO DEL-ENTRY-HOLD.
026400     MOVE DEL-ENTRY-HOLD          TO DEL-ENTRY (DEL-IDX).
026500
026600 0221-EXIT.
026700     EXIT.
