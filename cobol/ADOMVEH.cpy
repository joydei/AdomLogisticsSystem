000100******************************************************************
000200*DESCRIPTION: VEHICLE MASTER FILE AND RECORD LAYOUT             *
000300*             ONE COMMA-DELIMITED LINE PER VEHICLE, REG-NO IS   *
000400*             THE LOGICAL KEY (NOT ENFORCED BY THE FILE ITSELF).*
000500******************************************************************
000600 FD  VEHICLE-FILE
000700     LABEL RECORDS ARE OMITTED.
000800 01  VEHICLE-RECORD                    PIC X(80).
000900
001000 01  VEHICLE-MASTER-RECORD.
001100     03  VM-REG-NO                     PIC X(20).
001200     03  VM-VEH-TYPE                   PIC X(10).
001300     03  VM-MILEAGE                    PIC 9(07).
001400     03  VM-FUEL-USAGE                 PIC 9(03)V9(02).
001500     03  VM-DRIVER-ID                  PIC X(15).
001600     03  FILLER                        PIC X(23).
