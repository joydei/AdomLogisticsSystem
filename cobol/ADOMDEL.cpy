000100******************************************************************
000200*DESCRIPTION: DELIVERY MASTER FILE AND RECORD LAYOUT            *
000300*             ONE COMMA-DELIMITED LINE PER DELIVERY, PACKAGE-ID *
000400*             IS THE LOGICAL KEY (NOT ENFORCED BY THE FILE).    *
000500******************************************************************
000600 FD  DELIVERY-FILE
000700     LABEL RECORDS ARE OMITTED.
000800 01  DELIVERY-RECORD                   PIC X(200).
000900
001000 01  DELIVERY-MASTER-RECORD.
001100     03  LM-PACKAGE-ID                 PIC X(20).
001200     03  LM-ORIGIN                     PIC X(50).
001300     03  LM-DESTINATION                PIC X(50).
001400     03  LM-ETA                        PIC X(16).
001500     03  LM-VEHICLE-REG-NO             PIC X(20).
001600     03  LM-DRIVER-ID                  PIC X(15).
001700     03  LM-STATUS                     PIC X(11).
001800         88  LM-STATUS-PENDING         VALUE 'Pending'.
001900         88  LM-STATUS-IN-TRANSIT      VALUE 'In Transit'.
002000         88  LM-STATUS-DELIVERED       VALUE 'Delivered'.
002100         88  LM-STATUS-CANCELLED       VALUE 'Cancelled'.
002200     03  FILLER                        PIC X(18).
