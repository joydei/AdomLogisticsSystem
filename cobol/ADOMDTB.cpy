000100******************************************************************
000200*DESCRIPTION: IN-MEMORY DRIVER TABLE PLUS THE FIFO AVAILABLE-   *
000300*             DRIVERS QUEUE.  THE QUEUE IS A SECOND OCCURS      *
000400*             TABLE OF SUBSCRIPTS INTO DRV-ENTRY, FRONT/BACK    *
000500*             POINTERS WALKED FORWARD ONLY -- NOTHING EVER      *
000600*             RE-ENQUEUES AN ASSIGNED DRIVER.                   *
000700******************************************************************
000800 01  DRV-TABLE.
000900     03  DRV-ENTRY-COUNT               PIC 9(05) COMP VALUE ZERO.
001000     03  FILLER                        PIC X(01) VALUE SPACE.
001100     03  DRV-ENTRY OCCURS 1 TO 2000 TIMES
001200                   DEPENDING ON DRV-ENTRY-COUNT
001300                   ASCENDING KEY IS D-DRIVER-ID
001400                   INDEXED BY DRV-IDX.
001500         05  D-DRIVER-ID                PIC X(15).
001600         05  D-DRIVER-NAME              PIC X(50).
001700         05  D-YEARS-EXPERIENCE         PIC 9(02).
001800         05  D-DELAY-COUNT              PIC 9(05).
001900         05  D-INFRACTION-COUNT         PIC 9(05).
002000
002100 01  DRV-QUEUE.
002200     03  DRV-QUEUE-FRONT               PIC 9(05) COMP VALUE 1.
002300     03  DRV-QUEUE-BACK                PIC 9(05) COMP VALUE ZERO.
002400     03  FILLER                        PIC X(01) VALUE SPACE.
002500     03  DRV-QUEUE-ENTRY OCCURS 2000 TIMES
002600                   INDEXED BY DRQ-IDX.
002700         05  DRQ-DRIVER-ID              PIC X(15).
